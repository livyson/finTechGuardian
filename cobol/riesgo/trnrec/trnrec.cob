000100      *****************************************************************
000200      * NOMBRE ARCHIVO.......: TXRTRAN                                *
000300      * DESCRIPCION..........: TRANSACCION DE CLIENTE - ENTRADA AL    *
000400      *                        PROCESO DE ENRIQUECIMIENTO Y SCORING   *
000500      *                        DE RIESGO (CARGA BATCH NOCTURNA/INTRA- *
000600      *                        DIA DEL MOTOR DE MONITOREO AML).       *
000700      * ORGANIZACION.........: LINE SEQUENTIAL, ORDENADO ASCENDENTE   *
000800      *                        POR TRAN-CUSTOMER-ID (CLAVE DE RUPTURA)*
000900      *                                                                *
001000      * CLAVES                                                        *
001100      * ------> PRINCIPAL....: TRAN-CUSTOMER-ID                       *
001200      * ------> ALTERNATIVA 1: TRAN-EXTERNAL-ID                       *
001300      *****************************************************************
001400      *
001500       01  TXR-TRANSACCION.
001600           05  TRAN-CLAVE.
001700               10  TRAN-CUSTOMER-ID           PIC X(12).
001800               10  TRAN-EXTERNAL-ID           PIC X(20).
001900           05  TRAN-DATOS.
002000               10  TRAN-TYPE                  PIC X(20).
002100                   88  TRAN-TIPO-TRANSFER         VALUE 'TRANSFER'.
002200                   88  TRAN-TIPO-PAYMENT          VALUE 'PAYMENT'.
002300                   88  TRAN-TIPO-WITHDRAWAL       VALUE 'WITHDRAWAL'.
002400                   88  TRAN-TIPO-CROSS-BORDER     VALUE 'CROSS_BORDER'.
002500                   88  TRAN-TIPO-CASH-WITHDRAWAL  VALUE 'CASH_WITHDRAWAL'.
002600                   88  TRAN-TIPO-OTHER            VALUE 'OTHER'.
002700               10  TRAN-AMOUNT                PIC S9(13)V99 USAGE COMP-3.
002800               10  TRAN-CURRENCY              PIC X(03).
002900               10  TRAN-COUNTERPARTY-COUNTRY  PIC X(02).
003000               10  TRAN-COUNTERPARTY-ACCOUNT  PIC X(20).
003100               10  TRAN-HOUR                  PIC 9(02).
003200               10  TRAN-DEVICE-FINGERPRINT-FLAG  PIC X(01).
003300                   88  TRAN-HAY-FINGERPRINT       VALUE 'Y'.
003400                   88  TRAN-SIN-FINGERPRINT       VALUE 'N'.
003500               10  TRAN-IP-IS-INTERNAL        PIC X(01).
003600                   88  TRAN-IP-ES-INTERNA         VALUE 'Y'.
003700                   88  TRAN-IP-ES-EXTERNA         VALUE 'N'.
003800               10  TRAN-PEP-FLAG              PIC X(01).
003900                   88  TRAN-ES-PEP                VALUE 'Y'.
004000                   88  TRAN-NO-ES-PEP             VALUE 'N'.
004100               10  TRAN-SANCTIONS-FLAG        PIC X(01).
004200                   88  TRAN-EN-LISTA-SANCIONES    VALUE 'Y'.
004300                   88  TRAN-FUERA-LISTA-SANCIONES VALUE 'N'.
004400           05  TRAN-STAMP.
004500               10  TRAN-ENTIDAD-UMO           PIC X(04).
004600               10  TRAN-CENTRO-UMO            PIC X(04).
004700               10  TRAN-USERID-UMO            PIC X(08).
004800               10  TRAN-NETNAME-UMO           PIC X(08).
004900               10  TRAN-TIMEST-UMO            PIC X(26).
005000           05  FILLER                         PIC X(10).

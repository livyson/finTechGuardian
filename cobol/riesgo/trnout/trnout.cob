000100      *****************************************************************
000200      * NOMBRE ARCHIVO.......: TXSTRAN                                *
000300      * DESCRIPCION..........: TRANSACCION ENRIQUECIDA - SALIDA DEL   *
000400      *                        PROCESO DE SCORING DE RIESGO. UN       *
000500      *                        REGISTRO POR CADA TRAN-EXTERNAL-ID     *
000600      *                        LEIDO DE TXRTRAN.                     *
000700      * ORGANIZACION.........: LINE SEQUENTIAL                        *
000800      *                                                                *
000900      * CLAVES                                                        *
001000      * ------> PRINCIPAL....: NO APLICA (SALIDA SECUENCIAL)          *
001100      *****************************************************************
001200      *
001300       01  TXS-TRANSACCION.
001400           05  TOUT-CLAVE.
001500               10  TOUT-CUSTOMER-ID           PIC X(12).
001600               10  TOUT-EXTERNAL-ID           PIC X(20).
001700           05  TOUT-DATOS.
001800               10  TOUT-CHANNEL               PIC X(10).
001900                   88  TOUT-CANAL-MOBIL-APP       VALUE 'MOBILE-APP'.
002000                   88  TOUT-CANAL-WEB             VALUE 'WEB'.
002100                   88  TOUT-CANAL-DESCONOCIDO     VALUE 'UNKNOWN'.
002200               10  TOUT-IS-INTERNATIONAL      PIC X(01).
002300                   88  TOUT-ES-INTERNACIONAL      VALUE 'Y'.
002400                   88  TOUT-ES-DOMESTICA          VALUE 'N'.
002500               10  TOUT-EXCHANGE-RATE         PIC S9(4)V9(6) USAGE COMP-3.
002600               10  TOUT-CONVERTED-AMOUNT      PIC S9(13)V99 USAGE COMP-3.
002700               10  TOUT-RISK-SCORE            PIC S9(1)V9(4) USAGE COMP-3.
002800               10  TOUT-RISK-LEVEL            PIC X(09).
002900                   88  TOUT-NIVEL-MUY-BAJO        VALUE 'VERY_LOW'.
003000                   88  TOUT-NIVEL-BAJO            VALUE 'LOW'.
003100                   88  TOUT-NIVEL-MEDIO           VALUE 'MEDIUM'.
003200                   88  TOUT-NIVEL-ALTO            VALUE 'HIGH'.
003300                   88  TOUT-NIVEL-CRITICO         VALUE 'CRITICAL'.
003400               10  TOUT-REQUIRES-APPROVAL     PIC X(01).
003500                   88  TOUT-REQUIERE-APROBACION   VALUE 'Y'.
003600               10  TOUT-AUTO-APPROVED         PIC X(01).
003700                   88  TOUT-AUTOAPROBADA          VALUE 'Y'.
003800               10  TOUT-ALERT-SEVERITY        PIC X(08).
003900                   88  TOUT-ALERTA-BAJA           VALUE 'LOW'.
004000                   88  TOUT-ALERTA-MEDIA          VALUE 'MEDIUM'.
004100                   88  TOUT-ALERTA-ALTA           VALUE 'HIGH'.
004200                   88  TOUT-ALERTA-CRITICA        VALUE 'CRITICAL'.
004300               10  TOUT-REQUIRED-ACTION       PIC X(16).
004400                   88  TOUT-ACCION-NINGUNA        VALUE 'NONE'.
004500                   88  TOUT-ACCION-VIGILAR      VALUE 'MONITOR_INCREASE'.
004600                   88  TOUT-ACCION-REVISION       VALUE 'MANUAL_REVIEW'.
004700                   88  TOUT-ACCION-BLOQUEO        VALUE 'IMMEDIATE_BLOCK'.
004800           05  TOUT-STAMP.
004900               10  TOUT-ENTIDAD-UMO           PIC X(04).
005000               10  TOUT-CENTRO-UMO            PIC X(04).
005100               10  TOUT-USERID-UMO            PIC X(08).
005200               10  TOUT-NETNAME-UMO           PIC X(08).
005300               10  TOUT-TIMEST-UMO            PIC X(26).
005400           05  FILLER                         PIC X(10).

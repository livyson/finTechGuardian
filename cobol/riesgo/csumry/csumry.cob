000100      *****************************************************************
000200      * NOMBRE ARCHIVO.......: TXCCLTE                                *
000300      * DESCRIPCION..........: RESUMEN DE CLIENTE POR RUPTURA DE      *
000400      *                        CONTROL (TRAN-CUSTOMER-ID). UN         *
000500      *                        REGISTRO POR CLIENTE PROCESADO EN LA   *
000600      *                        CORRIDA.                                *
000700      * ORGANIZACION.........: LINE SEQUENTIAL                        *
000800      *                                                                *
000900      * CLAVES                                                        *
001000      * ------> PRINCIPAL....: CSUM-CUSTOMER-ID                       *
001100      *****************************************************************
001200      *
001300       01  TXC-CLIENTE-RESUMEN.
001400           05  CSUM-CLAVE.
001500               10  CSUM-CUSTOMER-ID             PIC X(12).
001600           05  CSUM-DATOS.
001700               10  CSUM-TRANSACTION-COUNT       PIC 9(07).
001800               10  CSUM-TOTAL-AMOUNT            PIC S9(13)V99 COMP-3.
001900               10  CSUM-UNIQUE-DESTINATIONS     PIC 9(04).
002000               10  CSUM-NIGHT-TRANSACTION-PCT   PIC S9(1)V9(4) COMP-3.
002100               10  CSUM-SUSPICIOUS-FLAG         PIC X(01).
002200                   88  CSUM-ES-SOSPECHOSO           VALUE 'Y'.
002300                   88  CSUM-NO-ES-SOSPECHOSO        VALUE 'N'.
002400               10  CSUM-SUSPICIOUS-REASON       PIC X(40).
002500               10  CSUM-STRUCTURING-FLAG        PIC X(01).
002600                   88  CSUM-HAY-ESTRUCTURACION      VALUE 'Y'.
002700                   88  CSUM-SIN-ESTRUCTURACION      VALUE 'N'.
002800           05  CSUM-STAMP.
002900               10  CSUM-ENTIDAD-UMO             PIC X(04).
003000               10  CSUM-CENTRO-UMO              PIC X(04).
003100               10  CSUM-USERID-UMO              PIC X(08).
003200               10  CSUM-NETNAME-UMO             PIC X(08).
003300               10  CSUM-TIMEST-UMO              PIC X(26).
003400           05  FILLER                           PIC X(10).

000100      *****************************************************************
000200      * IDENTIFICATION DIVISION                                       *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. QKRISK.
000600       AUTHOR. R ALVAREZ CANTU.
000700       INSTALLATION. GERENCIA DE RIESGO Y CUMPLIMIENTO.
000800       DATE-WRITTEN. 03/11/1991.
000900       DATE-COMPILED.
001000       SECURITY. USO INTERNO - CONFIDENCIAL.
001100      *****************************************************************
001200      * BITACORA DE CAMBIOS                                            *
001300      * ----------------------------------------------------------    *
001400      * 11/03/1991 RAC TKT-0091 VERSION INICIAL. EVALUACION RAPIDA DE *
001500      *                         RIESGO PARA TRANSACCIONES DE BAJO     *
001600      *                         MONTO CON POCOS FACTORES DISPONIBLES. *
001700      * 22/07/1992 RAC TKT-0140 SE AGREGA CLASIFICACION DE NIVEL DE   *
001800      *                         RIESGO CON LOS MISMOS CORTES DEL      *
001900      *                         MOTOR PRINCIPAL DE SCORING.           *
002000      * 14/02/1994 MGZ TKT-0233 CORRECCION: EL TOPE DE PUNTAJE NO SE  *
002100      *                         APLICABA ANTES DE FIJAR LA CONFIANZA. *
002200      * 09/09/1995 MGZ TKT-0301 SE DOCUMENTA LA ELEGIBILIDAD DE LA    *
002300      *                         VIA RAPIDA (MONTO < 5000, HASTA 3     *
002400      *                         FACTORES) A PEDIDO DE AUDITORIA.      *
002500      * 30/03/1998 HDP TKT-0402 REVISION Y2K: TODAS LAS FECHAS DE     *
002600      *                         BITACORA VALIDADAS EN FORMATO         *
002700      *                         DD/MM/AAAA CON SIGLO EXPLICITO.       *
002800      * 12/01/2001 HDP TKT-0480 SE AGREGA CONTADOR DE INVOCACIONES    *
002900      *                         PARA CONTROL DE VOLUMEN DEL BATCH.    *
003000      * 18/06/2006 LFS TKT-0562 SE ALINEA TOPE DE FACTOR DE MONTO CON *
003100      *                         EL DEL MOTOR PRINCIPAL DE SCORING.    *
003200      * 25/11/2013 LFS TKT-0649 REVISION NORMATIVA BCRA - SIN CAMBIOS *
003300      *                         DE FORMULA, SOLO ACLARACIONES.        *
003310      * 05/09/2016 LFS TKT-0676 SE AGREGA CONTADOR DE LLAMADAS DENTRO  *
003320      *                         DE LA VENTANA DE ELEGIBILIDAD (MONTO  *
003330      *                         < 5000) DOCUMENTADA EN TKT-0301, PARA *
003340      *                         AUDITORIA DE USO DE LA VIA RAPIDA.    *
003400      *****************************************************************
003500      *
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM
004000           CLASS NUMERICO-VALIDO IS '0' THRU '9'
004100           UPSI-0 ON STATUS IS WS-SWITCH-PRUEBA.
004200      *
004300       DATA DIVISION.
004400       WORKING-STORAGE SECTION.
004500      *
004600       01  WS-FECHA-TRABAJO.
004700           05  WS-FECHA-YYYYMMDD          PIC 9(08).
004800           05  FILLER                     PIC X(02).
004900       01  WS-FECHA-ALTERNATIVA REDEFINES WS-FECHA-TRABAJO.
005000           05  WS-FECHA-YYYY              PIC 9(04).
005100           05  WS-FECHA-MM                PIC 9(02).
005200           05  WS-FECHA-DD                PIC 9(02).
005300           05  FILLER                     PIC X(02).
005400      *
005500       01  WS-EVALUACION-FACTORES.
005600           05  WS-FACTOR-TABLA OCCURS 3 TIMES
005700                                          PIC S9(1)V9(4) COMP-3.
005800       01  WS-EVALUACION-ALTERNATIVA REDEFINES WS-EVALUACION-FACTORES.
005900           05  WS-FACTOR-PEP              PIC S9(1)V9(4) COMP-3.
006000           05  WS-FACTOR-SANCION          PIC S9(1)V9(4) COMP-3.
006100           05  WS-FACTOR-MONTO            PIC S9(1)V9(4) COMP-3.
006200      *
006300       01  WS-CONTADOR-LLAMADAS           PIC S9(7) COMP VALUE ZERO.
006400       01  WS-CONTADOR-ALTERNATIVA REDEFINES WS-CONTADOR-LLAMADAS.
006500           05  WS-CONTADOR-MILES          PIC S9(4) COMP.
006600           05  WS-CONTADOR-UNIDADES       PIC S9(3) COMP.
006700      *
006800       01  WS-SWITCHES.
006900           05  WS-SWITCH-PRUEBA           PIC X(01) VALUE 'N'.
007000               88  WS-MODO-PRUEBA             VALUE 'Y'.
007100           05  FILLER                     PIC X(09).
007150      *
007160       77  WS-CONT-VIA-RAPIDA-ELEG        PIC S9(7) COMP VALUE ZERO.
007200      *
007300       LINKAGE SECTION.
007400       01  LK-PARM-RIESGO-RAPIDO.
007500           05  LK-PEP-FLAG                PIC X(01).
007600           05  LK-SANCTIONS-FLAG          PIC X(01).
007700           05  LK-AMOUNT                  PIC S9(13)V99 COMP-3.
007800           05  LK-RISK-SCORE              PIC S9(1)V9(4) COMP-3.
007900           05  LK-RISK-LEVEL              PIC X(09).
008000           05  LK-CONFIDENCE              PIC S9(1)V99 COMP-3.
008100      *
008200       PROCEDURE DIVISION USING LK-PARM-RIESGO-RAPIDO.
008300      *
008400      *----------------------------------------------------------------
008500      * PARRAFO PRINCIPAL - EVALUACION RAPIDA DE RIESGO PARA TRAN-
008550      *                     SACCIONES DE BAJO MONTO.
008600      * ELEGIBLE CUANDO EL MONTO ES MENOR A 5000 Y HAY A LO SUMO 3
008700      * FACTORES DE RIESGO DISPONIBLES (INFORMATIVO - EL LLAMADOR
008800      * DECIDE SI INVOCA ESTA VIA O LA COMPLETA DE TRNRISK).
008900      *----------------------------------------------------------------
009000       0000-INICIO.
009100           ADD 1 TO WS-CONTADOR-LLAMADAS.
009200           PERFORM 1000-EVALUAR-RAPIDO THRU 1000-EXIT.
009300           GOBACK.
009400      *
009500       1000-EVALUAR-RAPIDO.
009600           MOVE ZERO TO LK-RISK-SCORE.
009700           MOVE ZERO TO WS-FACTOR-PEP
009800                        WS-FACTOR-SANCION
009900                        WS-FACTOR-MONTO.
010000      *
010100           IF LK-PEP-FLAG = 'Y'
010200               MOVE 0.2 TO WS-FACTOR-PEP
010300           END-IF.
010400      *
010500           IF LK-SANCTIONS-FLAG = 'Y'
010600               MOVE 0.5 TO WS-FACTOR-SANCION
010700           END-IF.
010800      *
010900           IF LK-AMOUNT > 10000
011000               MOVE 0.1 TO WS-FACTOR-MONTO
011100           END-IF.
011150      *
011160           IF LK-AMOUNT < 5000
011170               ADD 1 TO WS-CONT-VIA-RAPIDA-ELEG
011180           END-IF.
011200      *
011300           COMPUTE LK-RISK-SCORE ROUNDED =
011400               WS-FACTOR-PEP + WS-FACTOR-SANCION + WS-FACTOR-MONTO.
011500      *
011600           IF LK-RISK-SCORE > 1.0
011700               MOVE 1.0 TO LK-RISK-SCORE
011800           END-IF.
011900      *
012000           MOVE 0.80 TO LK-CONFIDENCE.
012100           PERFORM 1010-CLASIFICAR-NIVEL THRU 1010-EXIT.
012200       1000-EXIT.
012300           EXIT.
012400      *
012500       1010-CLASIFICAR-NIVEL.
012600           EVALUATE TRUE
012700               WHEN LK-RISK-SCORE >= 0.8
012800                   MOVE 'CRITICAL' TO LK-RISK-LEVEL
012900               WHEN LK-RISK-SCORE >= 0.6
013000                   MOVE 'HIGH'     TO LK-RISK-LEVEL
013100               WHEN LK-RISK-SCORE >= 0.4
013200                   MOVE 'MEDIUM'   TO LK-RISK-LEVEL
013300               WHEN LK-RISK-SCORE >= 0.2
013400                   MOVE 'LOW'      TO LK-RISK-LEVEL
013500               WHEN OTHER
013600                   MOVE 'VERY_LOW' TO LK-RISK-LEVEL
013700           END-EVALUATE.
013800       1010-EXIT.
013900           EXIT.

000100      *****************************************************************
000200      * IDENTIFICATION DIVISION                                       *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. TRNRISK.
000600       AUTHOR. R ALVAREZ CANTU.
000700       INSTALLATION. GERENCIA DE RIESGO Y CUMPLIMIENTO.
000800       DATE-WRITTEN. 14/03/1991.
000900       DATE-COMPILED.
001000       SECURITY. USO INTERNO - CONFIDENCIAL.
001100      *****************************************************************
001200      * BITACORA DE CAMBIOS                                            *
001300      * ----------------------------------------------------------    *
001400      * 14/03/1991 RAC TKT-0092 VERSION INICIAL. LEE TXRTRAN ORDENADO *
001500      *                         POR CLIENTE, ENRIQUECE Y CALIFICA     *
001600      *                         CADA TRANSACCION Y EMITE TXSTRAN.     *
001700      * 02/05/1991 RAC TKT-0098 SE AGREGA ACUMULACION POR RUPTURA DE  *
001800      *                         CLIENTE Y RESUMEN TXCCLTE.            *
001900      * 19/09/1992 MGZ TKT-0151 SE INCORPORA TABLA DE MONTOS PARA     *
002000      *                         DETECCION DE FRACCIONAMIENTO          *
002100      *                         (ESTRUCTURACION) DE 3 O MAS REPETI-   *
002200      *                         CIONES DEL MISMO IMPORTE.             *
002300      * 04/01/1993 MGZ TKT-0168 CORRECCION: EL FACTOR DE VALOR SE     *
002400      *                         REDONDEABA DESPUES DE MULTIPLICAR EN  *
002500      *                         VEZ DE ANTES, DESVIABA EL PUNTAJE.    *
002600      * 21/06/1994 HDP TKT-0219 SE AGREGA EL REPORTE TXR-LINEA-DETALLE*
002700      *                         POR CLIENTE Y LOS TOTALES DE CORRIDA. *
002800      * 30/03/1998 HDP TKT-0403 REVISION Y2K: FECHA DE TRABAJO PASADA *
002900      *                         A 8 DIGITOS CON SIGLO EXPLICITO.      *
003000      * 17/11/1999 HDP TKT-0431 SE VALIDA QUE EL ARCHIVO DE ENTRADA   *
003100      *                         VENGA ORDENADO; RUPTURA POR CAMBIO DE *
003200      *                         TRAN-CUSTOMER-ID, NO POR FECHA.       *
003300      * 08/02/2001 LFS TKT-0481 SE AMPLIA LA TABLA DE DESTINOS Y DE   *
003400      *                         MONTOS DE 20 A 50 POSICIONES POR      *
003500      *                         PEDIDO DE CUMPLIMIENTO.               *
003600      * 26/07/2006 LFS TKT-0563 SE ALINEA EL TOPE DE PUNTAJE DE RIESGO*
003700      *                         (1.0000) CON EL MOTOR RAPIDO QKRISK.  *
003800      * 03/10/2013 LFS TKT-0650 REVISION NORMATIVA BCRA - SE ACLARA   *
003900      *                         REGLA DE "PRIMERA QUE DISPARA GANA"   *
004000      *                         PARA EL PATRON DE CLIENTE.            *
004010      * 22/08/2016 LFS TKT-0675 EL TOTAL DE CORRIDA NO IMPRIMIA EL     *
004020      *                         MONTO TOTAL PROCESADO, SOLO CANTIDA-  *
004030      *                         DES; SE AGREGA LINEA CON EL IMPORTE   *
004040      *                         ACUMULADO EN WS-GRAN-TOTAL-IMPORTE.   *
004100      *****************************************************************
004200      *
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM
004700           CLASS NUMERICO-VALIDO IS '0' THRU '9'
004800           UPSI-0 ON STATUS IS WS-SWITCH-PRUEBA.
004900      *
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT TRAN-ARCHIVO-ENTRADA ASSIGN TO TRANIN
005300               ORGANIZATION IS LINE SEQUENTIAL
005400               FILE STATUS IS WS-FST-TRANIN.
005500           SELECT TRAN-ARCHIVO-SALIDA ASSIGN TO TRANOUT
005600               ORGANIZATION IS LINE SEQUENTIAL
005700               FILE STATUS IS WS-FST-TRANOUT.
005800           SELECT CLTE-ARCHIVO-SALIDA ASSIGN TO CLTSUM
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS IS WS-FST-CLTSUM.
006100      *
006200       DATA DIVISION.
006300       FILE SECTION.
006400      *
006500       FD  TRAN-ARCHIVO-ENTRADA
006600           LABEL RECORDS ARE STANDARD.
006700           COPY TRNREC.
006800      *
006900       FD  TRAN-ARCHIVO-SALIDA
007000           LABEL RECORDS ARE STANDARD.
007100           COPY TRNOUT.
007200      *
007300       FD  CLTE-ARCHIVO-SALIDA
007400           LABEL RECORDS ARE STANDARD.
007500           COPY CSUMRY.
007600      *
007700       WORKING-STORAGE SECTION.
007800      *
007900       01  WS-SWITCHES.
008000           05  WS-EOF-TRANSACCION         PIC X(01) VALUE 'N'.
008100               88  WS-FIN-TRANSACCION         VALUE 'Y'.
008200           05  WS-PRIMERA-VEZ             PIC X(01) VALUE 'Y'.
008300               88  WS-ES-PRIMERA-VEZ          VALUE 'Y'.
008400           05  WS-DESTINO-ENCONTRADO      PIC X(01) VALUE 'N'.
008500               88  WS-DESTINO-YA-EXISTE       VALUE 'Y'.
008600           05  WS-MONTO-ENCONTRADO        PIC X(01) VALUE 'N'.
008700               88  WS-MONTO-YA-EXISTE         VALUE 'Y'.
008800           05  WS-SWITCH-PRUEBA           PIC X(01) VALUE 'N'.
008900               88  WS-MODO-PRUEBA             VALUE 'Y'.
009000           05  FILLER                     PIC X(05).
009100      *
009200       01  WS-STATUS-ARCHIVOS.
009300           05  WS-FST-TRANIN              PIC X(02) VALUE '00'.
009400           05  WS-FST-TRANOUT             PIC X(02) VALUE '00'.
009500           05  WS-FST-CLTSUM              PIC X(02) VALUE '00'.
009600           05  FILLER                     PIC X(04).
009700      *
009800       77  WS-CLIENTE-ACTUAL              PIC X(12) VALUE SPACES.
009900      *
010000       01  WS-ACUMULADORES-CLIENTE.
010100           05  WS-CONT-TRANSACCION-COUNT  PIC S9(7) COMP VALUE ZERO.
010200           05  WS-ACUM-TOTAL-AMOUNT       PIC S9(13)V99 COMP-3
010300                                          VALUE ZERO.
010400           05  WS-CONT-NOCTURNAS          PIC S9(7) COMP VALUE ZERO.
010500           05  WS-CONT-DESTINOS           PIC S9(4) COMP VALUE ZERO.
010600           05  WS-CONT-MONTOS             PIC S9(4) COMP VALUE ZERO.
010700           05  FILLER                     PIC X(04).
010800      *
010900       01  WS-SUBINDICES.
011000           05  WS-SUB-CAMBIO              PIC S9(2) COMP VALUE ZERO.
011100           05  WS-SUB-DESTINO             PIC S9(4) COMP VALUE ZERO.
011200           05  WS-SUB-MONTO               PIC S9(4) COMP VALUE ZERO.
011300           05  FILLER                     PIC X(04).
011400      *
011500       01  WS-DESTINO-TABLA-GRUPO.
011600           05  WS-DESTINO-TABLA OCCURS 50 TIMES
011700                                          PIC X(20).
011800      *
011900       01  WS-MONTO-TABLA-GRUPO.
012000           05  WS-MONTO-ENTRADA OCCURS 50 TIMES.
012100               10  WS-MONTO-VALOR         PIC S9(13)V99 COMP-3.
012200               10  WS-MONTO-CONT          PIC S9(4) COMP.
012300      *
012400       01  WS-TABLA-CAMBIO-INIC.
012500           05  FILLER                     PIC X(03) VALUE 'USD'.
012600           05  FILLER                     PIC S9(4)V9(6) COMP-3
012700                                          VALUE 5.200000.
012800           05  FILLER                     PIC X(03) VALUE 'EUR'.
012900           05  FILLER                     PIC S9(4)V9(6) COMP-3
013000                                          VALUE 5.800000.
013100           05  FILLER                     PIC X(03) VALUE 'GBP'.
013200           05  FILLER                     PIC S9(4)V9(6) COMP-3
013300                                          VALUE 6.500000.
013400       01  WS-TABLA-CAMBIO REDEFINES WS-TABLA-CAMBIO-INIC.
013500           05  WS-CAMBIO-ENTRADA OCCURS 3 TIMES.
013600               10  WS-CAMBIO-MONEDA       PIC X(03).
013700               10  WS-CAMBIO-TASA         PIC S9(4)V9(6) COMP-3.
013800      *
013900       01  WS-FACTORES-RIESGO.
014000           05  WS-COCIENTE-VALOR          PIC S9(4)V9(4) COMP-3
014100                                          VALUE ZERO.
014200           05  WS-FACTOR-VALOR            PIC S9(1)V9(4) COMP-3
014300                                          VALUE ZERO.
014400           05  WS-FACTOR-INTERNACIONAL    PIC S9(1)V9(4) COMP-3
014500                                          VALUE ZERO.
014600           05  WS-FACTOR-TEMPORAL         PIC S9(1)V9(4) COMP-3
014700                                          VALUE ZERO.
014800           05  WS-FACTOR-TIPO             PIC S9(1)V9(4) COMP-3
014900                                          VALUE ZERO.
015000           05  FILLER                     PIC X(04).
015100      *
015200       01  WS-PCT-NOCTURNO                PIC S9(1)V9(4) COMP-3
015300                                          VALUE ZERO.
015400      *
015500       01  WS-CONT-NIVELES-INIC VALUE ZEROS.
015600           05  WS-CONT-NIVEL-TABLA OCCURS 5 TIMES
015700                                          PIC S9(7) COMP.
015800       01  WS-CONT-NIVELES REDEFINES WS-CONT-NIVELES-INIC.
015900           05  WS-CONT-MUY-BAJO           PIC S9(7) COMP.
016000           05  WS-CONT-BAJO               PIC S9(7) COMP.
016100           05  WS-CONT-MEDIO              PIC S9(7) COMP.
016200           05  WS-CONT-ALTO               PIC S9(7) COMP.
016300           05  WS-CONT-CRITICO            PIC S9(7) COMP.
016400      *
016500       01  WS-TOTALES-CORRIDA.
016600           05  WS-GRAN-TOTAL-TRANSACC     PIC S9(9) COMP VALUE ZERO.
016700           05  WS-GRAN-TOTAL-IMPORTE      PIC S9(13)V99 COMP-3
016800                                          VALUE ZERO.
016900           05  WS-CONT-CLIENTES-PROCES    PIC S9(7) COMP VALUE ZERO.
017000           05  WS-CONT-CLIENTES-SOSPECHA  PIC S9(7) COMP VALUE ZERO.
017100           05  WS-CONT-CLIENTES-ESTRUCT   PIC S9(7) COMP VALUE ZERO.
017200           05  FILLER                     PIC X(04).
017300      *
017400       01  WS-FECHA-TRABAJO.
017500           05  WS-FECHA-YYYYMMDD          PIC 9(08) VALUE ZERO.
017600           05  FILLER                     PIC X(02).
017700       01  WS-FECHA-ALTERNATIVA REDEFINES WS-FECHA-TRABAJO.
017800           05  WS-FECHA-YYYY              PIC 9(04).
017900           05  WS-FECHA-MM                PIC 9(02).
018000           05  WS-FECHA-DD                PIC 9(02).
018100           05  FILLER                     PIC X(02).
018200      *
018300       01  TXR-LINEA-DETALLE.
018400           05  FILLER                     PIC X(01) VALUE SPACE.
018500           05  RPT-CLIENTE-ID             PIC X(12).
018600           05  FILLER                     PIC X(02) VALUE SPACES.
018700           05  RPT-CANT-TRANSACCIONES     PIC ZZZ,ZZ9.
018800           05  FILLER                     PIC X(02) VALUE SPACES.
018900           05  RPT-TOTAL-IMPORTE          PIC Z,ZZZ,ZZZ,ZZ9.99.
019000           05  FILLER                     PIC X(02) VALUE SPACES.
019100           05  RPT-SOSPECHOSO             PIC X(03).
019200           05  FILLER                     PIC X(02) VALUE SPACES.
019300           05  RPT-ESTRUCTURACION         PIC X(03).
019400           05  FILLER                     PIC X(10) VALUE SPACES.
019500      *
019600       01  TXR-LINEA-TOTAL.
019700           05  FILLER                     PIC X(02) VALUE SPACES.
019800           05  RPT-ETIQUETA               PIC X(30).
019900           05  RPT-VALOR                  PIC Z,ZZZ,ZZZ,ZZ9.
019950           05  RPT-VALOR-IMPORTE          PIC Z,ZZZ,ZZZ,ZZ9.99.
020000           05  FILLER                     PIC X(10) VALUE SPACES.
020100      *
020200       PROCEDURE DIVISION.
020300      *
020400      *----------------------------------------------------------------
020500      * PARRAFO PRINCIPAL - ENRIQUECIMIENTO Y CALIFICACION DE RIESGO
020600      * DE TRANSACCIONES Y DETECCION DE PATRONES POR RUPTURA DE
020650      * CLIENTE.
020700      *----------------------------------------------------------------
020800       0100-INICIO.
020900           OPEN INPUT TRAN-ARCHIVO-ENTRADA.
021000           IF WS-FST-TRANIN NOT = '00'
021100               DISPLAY 'TRNRISK - ERROR APERTURA TRANIN ' WS-FST-TRANIN
021200               GO TO 0950-ERROR-FATAL
021300           END-IF.
021400           OPEN OUTPUT TRAN-ARCHIVO-SALIDA.
021500           IF WS-FST-TRANOUT NOT = '00'
021600               DISPLAY 'TRNRISK - ERROR APERTURA TRANOUT ' WS-FST-TRANOUT
021700               GO TO 0950-ERROR-FATAL
021800           END-IF.
021900           OPEN OUTPUT CLTE-ARCHIVO-SALIDA.
022000           IF WS-FST-CLTSUM NOT = '00'
022100               DISPLAY 'TRNRISK - ERROR APERTURA CLTSUM ' WS-FST-CLTSUM
022200               GO TO 0950-ERROR-FATAL
022300           END-IF.
022400           DISPLAY '**** TRNRISK - SCORING DE TRANSACCIONES ****'.
022500           PERFORM 0200-LEER-TRANSACCION THRU 0200-EXIT.
022600           PERFORM 0300-PROCESO-TRANSACCION THRU 0300-EXIT
022700               UNTIL WS-FIN-TRANSACCION.
022800           IF NOT WS-ES-PRIMERA-VEZ
022900               PERFORM 0500-RUPTURA-CLIENTE THRU 0500-EXIT
023000           END-IF.
023100           PERFORM 0900-FIN THRU 0900-EXIT.
023200           STOP RUN.
023300      *
023400       0950-ERROR-FATAL.
023500           CLOSE TRAN-ARCHIVO-ENTRADA
023600                 TRAN-ARCHIVO-SALIDA
023700                 CLTE-ARCHIVO-SALIDA.
023800           STOP RUN.
023900      *
024000      *----------------------------------------------------------------
024100      * LECTURA DE TXRTRAN CON MARCA DE FIN DE ARCHIVO.
024200      *----------------------------------------------------------------
024300       0200-LEER-TRANSACCION.
024400           READ TRAN-ARCHIVO-ENTRADA
024500               AT END MOVE 'Y' TO WS-EOF-TRANSACCION.
024600       0200-EXIT.
024700           EXIT.
024800      *
024900      *----------------------------------------------------------------
025000      * PROCESA UNA TRANSACCION: DETECTA RUPTURA DE CLIENTE, ENRIQUECE,
025100      * CALIFICA RIESGO, ESCRIBE SALIDA Y ACUMULA, LUEGO LEE LA
025200      * SIGUIENTE (LECTURA ANTICIPADA).
025300      *----------------------------------------------------------------
025400       0300-PROCESO-TRANSACCION.
025500           IF WS-ES-PRIMERA-VEZ
025600               MOVE TRAN-CUSTOMER-ID TO WS-CLIENTE-ACTUAL
025700               MOVE 'N' TO WS-PRIMERA-VEZ
025800           ELSE
025900               IF TRAN-CUSTOMER-ID NOT = WS-CLIENTE-ACTUAL
026000                   PERFORM 0500-RUPTURA-CLIENTE THRU 0500-EXIT
026100                   MOVE TRAN-CUSTOMER-ID TO WS-CLIENTE-ACTUAL
026200               END-IF
026300           END-IF.
026400           PERFORM 0310-CLASIFICAR-CANAL.
026500           PERFORM 0320-MARCAR-INTERNACIONAL.
026600           PERFORM 0330-CONVERTIR-IMPORTE THRU 0330-EXIT.
026700           PERFORM 0340-CALCULAR-RIESGO THRU 0340-EXIT.
026800           PERFORM 0350-FIJAR-APROBACION.
026900           PERFORM 0360-FIJAR-ALERTA.
027000           PERFORM 0370-ESCRIBIR-SALIDA.
027100           PERFORM 0400-ACUMULAR-CLIENTE THRU 0400-EXIT.
027200           PERFORM 0200-LEER-TRANSACCION THRU 0200-EXIT.
027300       0300-EXIT.
027400           EXIT.
027500      *
027600      *----------------------------------------------------------------
027700      * CLASIFICACION DE CANAL.
027800      *----------------------------------------------------------------
027900       0310-CLASIFICAR-CANAL.
028000           IF TRAN-HAY-FINGERPRINT AND TRAN-IP-ES-INTERNA
028100               MOVE 'MOBILE-APP' TO TOUT-CHANNEL
028200           ELSE
028300               IF TRAN-HAY-FINGERPRINT AND TRAN-IP-ES-EXTERNA
028400                   MOVE 'WEB' TO TOUT-CHANNEL
028500               ELSE
028600                   MOVE 'UNKNOWN' TO TOUT-CHANNEL
028700               END-IF
028800           END-IF.
028900      *
029000      *----------------------------------------------------------------
029100      * MARCA DE TRANSACCION INTERNACIONAL (NO BR, NO US).
029200      *----------------------------------------------------------------
029300       0320-MARCAR-INTERNACIONAL.
029400           IF TRAN-COUNTERPARTY-COUNTRY = SPACES
029500              OR TRAN-COUNTERPARTY-COUNTRY = 'BR'
029600              OR TRAN-COUNTERPARTY-COUNTRY = 'US'
029700               MOVE 'N' TO TOUT-IS-INTERNATIONAL
029800           ELSE
029900               MOVE 'Y' TO TOUT-IS-INTERNATIONAL
030000           END-IF.
030100      *
030200      *----------------------------------------------------------------
030300      * BUSQUEDA DE TASA DE CAMBIO Y CONVERSION DEL IMPORTE.
030400      *----------------------------------------------------------------
030500       0330-CONVERTIR-IMPORTE.
030600           MOVE 1.000000 TO TOUT-EXCHANGE-RATE.
030700           PERFORM 0332-BUSCAR-CAMBIO THRU 0332-EXIT
030800               VARYING WS-SUB-CAMBIO FROM 1 BY 1
030900               UNTIL WS-SUB-CAMBIO > 3.
031000           COMPUTE TOUT-CONVERTED-AMOUNT ROUNDED =
031100               TRAN-AMOUNT * TOUT-EXCHANGE-RATE.
031200       0330-EXIT.
031300           EXIT.
031400      *
031500       0332-BUSCAR-CAMBIO.
031600           IF TRAN-CURRENCY = WS-CAMBIO-MONEDA (WS-SUB-CAMBIO)
031700               MOVE WS-CAMBIO-TASA (WS-SUB-CAMBIO) TO TOUT-EXCHANGE-RATE
031800           END-IF.
031900       0332-EXIT.
032000           EXIT.
032100      *
032200      *----------------------------------------------------------------
032300      * PUNTAJE ADITIVO DE RIESGO Y CLASIFICACION DE NIVEL.
032400      * FACTOR DE VALOR REDONDEADO A 4 DECIMALES ANTES DE MULTIPLICAR
032500      * POR 0.2, SEGUN CORRECCION TKT-0168.
032600      *----------------------------------------------------------------
032700       0340-CALCULAR-RIESGO.
032800           MOVE ZERO TO WS-FACTOR-VALOR
032900                        WS-FACTOR-INTERNACIONAL
033000                        WS-FACTOR-TEMPORAL
033100                        WS-FACTOR-TIPO.
033200           COMPUTE WS-COCIENTE-VALOR ROUNDED = TRAN-AMOUNT / 10000.
033300           COMPUTE WS-FACTOR-VALOR ROUNDED = WS-COCIENTE-VALOR * 0.2.
033400           IF WS-FACTOR-VALOR > 0.4
033500               MOVE 0.4 TO WS-FACTOR-VALOR
033600           END-IF.
033700           IF TOUT-ES-INTERNACIONAL
033800               MOVE 0.2 TO WS-FACTOR-INTERNACIONAL
033900           END-IF.
034000           IF TRAN-HOUR < 8 OR TRAN-HOUR > 18
034100               MOVE 0.1 TO WS-FACTOR-TEMPORAL
034200           END-IF.
034300           EVALUATE TRUE
034400               WHEN TRAN-TIPO-TRANSFER OR TRAN-TIPO-PAYMENT
034500                   MOVE 0.1 TO WS-FACTOR-TIPO
034600               WHEN TRAN-TIPO-CROSS-BORDER
034700                   MOVE 0.3 TO WS-FACTOR-TIPO
034800               WHEN TRAN-TIPO-CASH-WITHDRAWAL
034900                   MOVE 0.2 TO WS-FACTOR-TIPO
035000               WHEN OTHER
035100                   MOVE ZERO TO WS-FACTOR-TIPO
035200           END-EVALUATE.
035300           COMPUTE TOUT-RISK-SCORE ROUNDED =
035400               WS-FACTOR-VALOR + WS-FACTOR-INTERNACIONAL +
035500               WS-FACTOR-TEMPORAL + WS-FACTOR-TIPO.
035600           IF TOUT-RISK-SCORE > 1.0
035700               MOVE 1.0 TO TOUT-RISK-SCORE
035800           END-IF.
035900           PERFORM 0345-CLASIFICAR-NIVEL.
036000       0340-EXIT.
036100           EXIT.
036200      *
036300       0345-CLASIFICAR-NIVEL.
036400           EVALUATE TRUE
036500               WHEN TOUT-RISK-SCORE >= 0.8
036600                   MOVE 'CRITICAL' TO TOUT-RISK-LEVEL
036700                   ADD 1 TO WS-CONT-CRITICO
036800               WHEN TOUT-RISK-SCORE >= 0.6
036900                   MOVE 'HIGH' TO TOUT-RISK-LEVEL
037000                   ADD 1 TO WS-CONT-ALTO
037100               WHEN TOUT-RISK-SCORE >= 0.4
037200                   MOVE 'MEDIUM' TO TOUT-RISK-LEVEL
037300                   ADD 1 TO WS-CONT-MEDIO
037400               WHEN TOUT-RISK-SCORE >= 0.2
037500                   MOVE 'LOW' TO TOUT-RISK-LEVEL
037600                   ADD 1 TO WS-CONT-BAJO
037700               WHEN OTHER
037800                   MOVE 'VERY_LOW' TO TOUT-RISK-LEVEL
037900                   ADD 1 TO WS-CONT-MUY-BAJO
038000           END-EVALUATE.
038100      *
038200      *----------------------------------------------------------------
038300      * BANDERAS DE APROBACION SEGUN NIVEL DE RIESGO.
038400      *----------------------------------------------------------------
038500       0350-FIJAR-APROBACION.
038600           MOVE 'N' TO TOUT-REQUIRES-APPROVAL.
038700           MOVE 'N' TO TOUT-AUTO-APPROVED.
038800           EVALUATE TRUE
038900               WHEN TOUT-NIVEL-CRITICO OR TOUT-NIVEL-ALTO
039000                   MOVE 'Y' TO TOUT-REQUIRES-APPROVAL
039100               WHEN TOUT-NIVEL-MEDIO
039200                   CONTINUE
039300               WHEN OTHER
039400                   MOVE 'Y' TO TOUT-AUTO-APPROVED
039500           END-EVALUATE.
039600      *
039700      *----------------------------------------------------------------
039800      * SEVERIDAD DE ALERTA Y ACCION REQUERIDA.
039900      *----------------------------------------------------------------
040000       0360-FIJAR-ALERTA.
040100           EVALUATE TRUE
040200               WHEN TOUT-NIVEL-CRITICO
040300                   MOVE 'CRITICAL' TO TOUT-ALERT-SEVERITY
040400                   MOVE 'IMMEDIATE_BLOCK' TO TOUT-REQUIRED-ACTION
040500               WHEN TOUT-NIVEL-ALTO
040600                   MOVE 'HIGH' TO TOUT-ALERT-SEVERITY
040700                   MOVE 'MANUAL_REVIEW' TO TOUT-REQUIRED-ACTION
040800               WHEN TOUT-NIVEL-MEDIO
040900                   MOVE 'MEDIUM' TO TOUT-ALERT-SEVERITY
041000                   MOVE 'MONITOR_INCREASE' TO TOUT-REQUIRED-ACTION
041100               WHEN OTHER
041200                   MOVE 'LOW' TO TOUT-ALERT-SEVERITY
041300                   MOVE 'NONE' TO TOUT-REQUIRED-ACTION
041400           END-EVALUATE.
041500      *
041600      *----------------------------------------------------------------
041700      * ESCRITURA DE TXSTRAN.
041800      *----------------------------------------------------------------
041900       0370-ESCRIBIR-SALIDA.
042000           MOVE TRAN-CUSTOMER-ID TO TOUT-CUSTOMER-ID.
042100           MOVE TRAN-EXTERNAL-ID TO TOUT-EXTERNAL-ID.
042200           MOVE SPACES TO TOUT-ENTIDAD-UMO TOUT-CENTRO-UMO
042300                          TOUT-USERID-UMO TOUT-NETNAME-UMO
042400                          TOUT-TIMEST-UMO.
042500           WRITE TXS-TRANSACCION.
042600           IF WS-FST-TRANOUT NOT = '00'
042700               DISPLAY 'TRNRISK - ERROR ESCRITURA TRANOUT '
042800                       WS-FST-TRANOUT
042900               GO TO 0950-ERROR-FATAL
043000           END-IF.
043100      *
043200      *----------------------------------------------------------------
043300      * ACUMULACION DE TOTALES DEL CLIENTE ACTUAL.
043400      *----------------------------------------------------------------
043500       0400-ACUMULAR-CLIENTE.
043600           ADD 1 TO WS-CONT-TRANSACCION-COUNT.
043700           ADD TRAN-AMOUNT TO WS-ACUM-TOTAL-AMOUNT.
043800           IF TRAN-HOUR < 6 OR TRAN-HOUR > 23
043900               ADD 1 TO WS-CONT-NOCTURNAS
044000           END-IF.
044100           PERFORM 0410-ACUM-DESTINO THRU 0410-EXIT.
044200           PERFORM 0420-ACUM-IMPORTE THRU 0420-EXIT.
044300       0400-EXIT.
044400           EXIT.
044500      *
044600      *----------------------------------------------------------------
044700      * TABLA DE DESTINOS UNICOS (OCCURS 50, TOPE POR AUDITORIA).
044800      *----------------------------------------------------------------
044900       0410-ACUM-DESTINO.
045000           MOVE 'N' TO WS-DESTINO-ENCONTRADO.
045100           PERFORM 0412-BUSCAR-DESTINO THRU 0412-EXIT
045200               VARYING WS-SUB-DESTINO FROM 1 BY 1
045300               UNTIL WS-SUB-DESTINO > WS-CONT-DESTINOS
045400                  OR WS-DESTINO-YA-EXISTE.
045500           IF NOT WS-DESTINO-YA-EXISTE
045600              AND WS-CONT-DESTINOS < 50
045700               ADD 1 TO WS-CONT-DESTINOS
045800               MOVE TRAN-COUNTERPARTY-ACCOUNT
045900                   TO WS-DESTINO-TABLA (WS-CONT-DESTINOS)
046000           END-IF.
046100       0410-EXIT.
046200           EXIT.
046300      *
046400       0412-BUSCAR-DESTINO.
046500           IF TRAN-COUNTERPARTY-ACCOUNT =
046550              WS-DESTINO-TABLA (WS-SUB-DESTINO)
046600               MOVE 'Y' TO WS-DESTINO-ENCONTRADO
046700           END-IF.
046800       0412-EXIT.
046900           EXIT.
047000      *
047100      *----------------------------------------------------------------
047200      * TABLA DE FRECUENCIA DE MONTOS (OCCURS 50) PARA DETECCION DE
047300      * FRACCIONAMIENTO (ESTRUCTURACION) EN 0520.
047400      *----------------------------------------------------------------
047500       0420-ACUM-IMPORTE.
047600           MOVE 'N' TO WS-MONTO-ENCONTRADO.
047700           PERFORM 0422-BUSCAR-MONTO THRU 0422-EXIT
047800               VARYING WS-SUB-MONTO FROM 1 BY 1
047900               UNTIL WS-SUB-MONTO > WS-CONT-MONTOS
048000                  OR WS-MONTO-YA-EXISTE.
048100           IF NOT WS-MONTO-YA-EXISTE
048200              AND WS-CONT-MONTOS < 50
048300               ADD 1 TO WS-CONT-MONTOS
048400               MOVE TRAN-AMOUNT TO WS-MONTO-VALOR (WS-CONT-MONTOS)
048500               MOVE 1 TO WS-MONTO-CONT (WS-CONT-MONTOS)
048600           END-IF.
048700       0420-EXIT.
048800           EXIT.
048900      *
049000       0422-BUSCAR-MONTO.
049100           IF TRAN-AMOUNT = WS-MONTO-VALOR (WS-SUB-MONTO)
049200               ADD 1 TO WS-MONTO-CONT (WS-SUB-MONTO)
049300               MOVE 'Y' TO WS-MONTO-ENCONTRADO
049400           END-IF.
049500       0422-EXIT.
049600           EXIT.
049700      *
049800      *----------------------------------------------------------------
049900      * RUPTURA DE CLIENTE: EVALUA PATRONES, ESCRIBE TXCCLTE Y EL
050000      * DETALLE DEL REPORTE, ACTUALIZA TOTALES DE CORRIDA Y REINICIA
050100      * LOS ACUMULADORES PARA EL PROXIMO CLIENTE.
050200      *----------------------------------------------------------------
050300       0500-RUPTURA-CLIENTE.
050400           MOVE WS-CLIENTE-ACTUAL TO CSUM-CUSTOMER-ID.
050500           MOVE WS-CONT-TRANSACCION-COUNT TO CSUM-TRANSACTION-COUNT.
050600           MOVE WS-ACUM-TOTAL-AMOUNT TO CSUM-TOTAL-AMOUNT.
050700           MOVE WS-CONT-DESTINOS TO CSUM-UNIQUE-DESTINATIONS.
050800           IF WS-CONT-TRANSACCION-COUNT > 0
050900               COMPUTE CSUM-NIGHT-TRANSACTION-PCT ROUNDED =
051000                   WS-CONT-NOCTURNAS / WS-CONT-TRANSACCION-COUNT
051100           ELSE
051200               MOVE ZERO TO CSUM-NIGHT-TRANSACTION-PCT
051300           END-IF.
051400           MOVE 'N' TO CSUM-SUSPICIOUS-FLAG.
051500           MOVE SPACES TO CSUM-SUSPICIOUS-REASON.
051600           MOVE 'N' TO CSUM-STRUCTURING-FLAG.
051700           PERFORM 0510-EVALUAR-PATRON THRU 0510-EXIT.
051800           PERFORM 0520-EVALUAR-ESTRUCTURACION THRU 0520-EXIT.
051900           MOVE SPACES TO CSUM-ENTIDAD-UMO CSUM-CENTRO-UMO
052000                          CSUM-USERID-UMO CSUM-NETNAME-UMO
052100                          CSUM-TIMEST-UMO.
052200           WRITE TXC-CLIENTE-RESUMEN.
052300           IF WS-FST-CLTSUM NOT = '00'
052400               DISPLAY 'TRNRISK - ERROR ESCRITURA CLTSUM '
052500                       WS-FST-CLTSUM
052600               GO TO 0950-ERROR-FATAL
052700           END-IF.
052800           PERFORM 0530-IMPRIMIR-DETALLE.
052900           ADD 1 TO WS-CONT-CLIENTES-PROCES.
053000           ADD WS-CONT-TRANSACCION-COUNT TO WS-GRAN-TOTAL-TRANSACC.
053100           ADD WS-ACUM-TOTAL-AMOUNT TO WS-GRAN-TOTAL-IMPORTE.
053200           IF CSUM-ES-SOSPECHOSO
053300               ADD 1 TO WS-CONT-CLIENTES-SOSPECHA
053400           END-IF.
053500           IF CSUM-HAY-ESTRUCTURACION
053600               ADD 1 TO WS-CONT-CLIENTES-ESTRUCT
053700           END-IF.
053800           PERFORM 0540-REINICIAR-ACUMULADORES.
053900       0500-EXIT.
054000           EXIT.
054100      *
054200      *----------------------------------------------------------------
054300      * PATRONES DE COMPORTAMIENTO - PRIMERA REGLA QUE DISPARA GANA
054400      * (DECISION DE CORRIDA BATCH DETERMINISTICA, VER TKT-0650).
054500      *----------------------------------------------------------------
054600       0510-EVALUAR-PATRON.
054700           IF WS-CONT-TRANSACCION-COUNT > 20
054800               MOVE 'Y' TO CSUM-SUSPICIOUS-FLAG
054900               MOVE 'PATRON DE ALTA FRECUENCIA' TO CSUM-SUSPICIOUS-REASON
055000               GO TO 0510-EXIT
055100           END-IF.
055200           IF WS-CONT-TRANSACCION-COUNT > 0
055300               COMPUTE WS-PCT-NOCTURNO ROUNDED =
055400                   WS-CONT-NOCTURNAS / WS-CONT-TRANSACCION-COUNT
055500               IF WS-PCT-NOCTURNO > 0.3
055600                   MOVE 'Y' TO CSUM-SUSPICIOUS-FLAG
055700                   MOVE 'PATRON DE HORARIO INUSUAL'
055800                       TO CSUM-SUSPICIOUS-REASON
055900                   GO TO 0510-EXIT
056000               END-IF
056100           END-IF.
056200           IF WS-CONT-DESTINOS > 15
056300               MOVE 'Y' TO CSUM-SUSPICIOUS-FLAG
056400               MOVE 'DEMASIADOS DESTINOS UNICOS' TO CSUM-SUSPICIOUS-REASON
056500           END-IF.
056600       0510-EXIT.
056700           EXIT.
056800      *
056900      *----------------------------------------------------------------
057000      * DETECCION DE FRACCIONAMIENTO - MISMO IMPORTE 3 O MAS VECES.
057100      *----------------------------------------------------------------
057200       0520-EVALUAR-ESTRUCTURACION.
057300           PERFORM 0522-VERIFICAR-MONTO THRU 0522-EXIT
057400               VARYING WS-SUB-MONTO FROM 1 BY 1
057500               UNTIL WS-SUB-MONTO > WS-CONT-MONTOS
057600                  OR CSUM-HAY-ESTRUCTURACION.
057700       0520-EXIT.
057800           EXIT.
057900      *
058000       0522-VERIFICAR-MONTO.
058100           IF WS-MONTO-CONT (WS-SUB-MONTO) >= 3
058200               MOVE 'Y' TO CSUM-STRUCTURING-FLAG
058300           END-IF.
058400       0522-EXIT.
058500           EXIT.
058600      *
058700      *----------------------------------------------------------------
058800      * LINEA DE DETALLE DEL TRANSACTION-SUMMARY-REPORT POR CLIENTE.
058900      *----------------------------------------------------------------
059000       0530-IMPRIMIR-DETALLE.
059100           MOVE CSUM-CUSTOMER-ID TO RPT-CLIENTE-ID.
059200           MOVE CSUM-TRANSACTION-COUNT TO RPT-CANT-TRANSACCIONES.
059300           MOVE CSUM-TOTAL-AMOUNT TO RPT-TOTAL-IMPORTE.
059400           IF CSUM-ES-SOSPECHOSO
059500               MOVE 'SI' TO RPT-SOSPECHOSO
059600           ELSE
059700               MOVE 'NO' TO RPT-SOSPECHOSO
059800           END-IF.
059900           IF CSUM-HAY-ESTRUCTURACION
060000               MOVE 'SI' TO RPT-ESTRUCTURACION
060100           ELSE
060200               MOVE 'NO' TO RPT-ESTRUCTURACION
060300           END-IF.
060400           DISPLAY TXR-LINEA-DETALLE.
060500      *
060600      *----------------------------------------------------------------
060700      * REINICIO DE ACUMULADORES PARA EL PROXIMO CLIENTE.
060800      *----------------------------------------------------------------
060900       0540-REINICIAR-ACUMULADORES.
061000           MOVE ZERO TO WS-CONT-TRANSACCION-COUNT
061100                        WS-ACUM-TOTAL-AMOUNT
061200                        WS-CONT-NOCTURNAS
061300                        WS-CONT-DESTINOS
061400                        WS-CONT-MONTOS.
061500      *
061600      *----------------------------------------------------------------
061700      * FIN DE CORRIDA - TOTALES Y CIERRE DE ARCHIVOS.
061800      *----------------------------------------------------------------
061900       0900-FIN.
062000           PERFORM 0910-IMPRIMIR-TOTALES THRU 0910-EXIT.
062100           CLOSE TRAN-ARCHIVO-ENTRADA
062200                 TRAN-ARCHIVO-SALIDA
062300                 CLTE-ARCHIVO-SALIDA.
062400       0900-EXIT.
062500           EXIT.
062600      *
062700       0910-IMPRIMIR-TOTALES.
062750           MOVE SPACES TO RPT-VALOR-IMPORTE.
062800           DISPLAY ' '.
062900           DISPLAY '**** TRNRISK - TOTALES DE CORRIDA ****'.
063000           MOVE 'CLIENTES PROCESADOS' TO RPT-ETIQUETA.
063100           MOVE WS-CONT-CLIENTES-PROCES TO RPT-VALOR.
063200           DISPLAY TXR-LINEA-TOTAL.
063300           MOVE 'TRANSACCIONES PROCESADAS' TO RPT-ETIQUETA.
063400           MOVE WS-GRAN-TOTAL-TRANSACC TO RPT-VALOR.
063500           DISPLAY TXR-LINEA-TOTAL.
063550           MOVE 'MONTO TOTAL PROCESADO' TO RPT-ETIQUETA.
063560           MOVE SPACES TO RPT-VALOR.
063570           MOVE WS-GRAN-TOTAL-IMPORTE TO RPT-VALOR-IMPORTE.
063580           DISPLAY TXR-LINEA-TOTAL.
063590           MOVE SPACES TO RPT-VALOR-IMPORTE.
063600           MOVE 'CLIENTES CON PATRON SOSPECHOSO' TO RPT-ETIQUETA.
063700           MOVE WS-CONT-CLIENTES-SOSPECHA TO RPT-VALOR.
063800           DISPLAY TXR-LINEA-TOTAL.
063900           MOVE 'CLIENTES CON FRACCIONAMIENTO' TO RPT-ETIQUETA.
064000           MOVE WS-CONT-CLIENTES-ESTRUCT TO RPT-VALOR.
064100           DISPLAY TXR-LINEA-TOTAL.
064200           MOVE 'TRANSACCIONES NIVEL VERY_LOW' TO RPT-ETIQUETA.
064300           MOVE WS-CONT-MUY-BAJO TO RPT-VALOR.
064400           DISPLAY TXR-LINEA-TOTAL.
064500           MOVE 'TRANSACCIONES NIVEL LOW' TO RPT-ETIQUETA.
064600           MOVE WS-CONT-BAJO TO RPT-VALOR.
064700           DISPLAY TXR-LINEA-TOTAL.
064800           MOVE 'TRANSACCIONES NIVEL MEDIUM' TO RPT-ETIQUETA.
064900           MOVE WS-CONT-MEDIO TO RPT-VALOR.
065000           DISPLAY TXR-LINEA-TOTAL.
065100           MOVE 'TRANSACCIONES NIVEL HIGH' TO RPT-ETIQUETA.
065200           MOVE WS-CONT-ALTO TO RPT-VALOR.
065300           DISPLAY TXR-LINEA-TOTAL.
065400           MOVE 'TRANSACCIONES NIVEL CRITICAL' TO RPT-ETIQUETA.
065500           MOVE WS-CONT-CRITICO TO RPT-VALOR.
065600           DISPLAY TXR-LINEA-TOTAL.
065700       0910-EXIT.
065800           EXIT.

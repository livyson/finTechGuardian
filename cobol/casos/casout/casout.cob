000100      *****************************************************************
000200      * NOMBRE ARCHIVO.......: CASSALI                                *
000300      * DESCRIPCION..........: CASO DE CUMPLIMIENTO CALIFICADO -      *
000400      *                        SALIDA DEL PROCESO DE CALIFICACION DE  *
000500      *                        CASOS (PRIORIDAD, SLA, PUNTAJE).       *
000600      * ORGANIZACION.........: LINE SEQUENTIAL                        *
000700      *                                                                *
000800      * CLAVES                                                        *
000900      * ------> PRINCIPAL....: COUT-CASE-NUMBER                       *
001000      *****************************************************************
001100      *
001200       01  CAS-CASO-SALIDA.
001300           05  COUT-CLAVE.
001400               10  COUT-CASE-NUMBER              PIC X(17).
001500           05  COUT-DATOS.
001600               10  COUT-CUSTOMER-ID              PIC X(12).
001700               10  COUT-PRIORITY                 PIC X(08).
001800                   88  COUT-PRIOR-CRITICAL           VALUE 'CRITICAL'.
001900                   88  COUT-PRIOR-HIGH               VALUE 'HIGH'.
002000                   88  COUT-PRIOR-MEDIUM             VALUE 'MEDIUM'.
002100                   88  COUT-PRIOR-LOW                VALUE 'LOW'.
002200                   88  COUT-PRIOR-ROUTINE            VALUE 'ROUTINE'.
002300               10  COUT-RISK-LEVEL                PIC X(09).
002400                   88  COUT-NIVEL-MUY-BAJO           VALUE 'VERY_LOW'.
002500                   88  COUT-NIVEL-BAJO               VALUE 'LOW'.
002600                   88  COUT-NIVEL-MEDIO              VALUE 'MEDIUM'.
002700                   88  COUT-NIVEL-ALTO               VALUE 'HIGH'.
002800                   88  COUT-NIVEL-CRITICO            VALUE 'CRITICAL'.
002900               10  COUT-DUE-DATE-HOURS            PIC 9(04).
003000               10  COUT-CASE-RISK-SCORE           PIC S9(1)V9(4) COMP-3.
003100           05  COUT-STAMP.
003200               10  COUT-ENTIDAD-UMO               PIC X(04).
003300               10  COUT-CENTRO-UMO                PIC X(04).
003400               10  COUT-USERID-UMO                PIC X(08).
003500               10  COUT-NETNAME-UMO               PIC X(08).
003600               10  COUT-TIMEST-UMO                PIC X(26).
003700           05  FILLER                             PIC X(10).

000100      *****************************************************************
000200      * IDENTIFICATION DIVISION                                       *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CASINTK.
000600       AUTHOR. M GUTIERREZ ZABALA.
000700       INSTALLATION. GERENCIA DE RIESGO Y CUMPLIMIENTO.
000800       DATE-WRITTEN. 11/08/1992.
000900       DATE-COMPILED.
001000       SECURITY. USO INTERNO - CONFIDENCIAL.
001100      *****************************************************************
001200      * BITACORA DE CAMBIOS                                            *
001300      * ----------------------------------------------------------    *
001400      * 11/08/1992 MGZ TKT-0145 VERSION INICIAL. CALIFICA SOLICITUDES *
001500      *                         DE APERTURA DE CASO DE CUMPLIMIENTO   *
001600      *                         DE CASENTR (PRIORIDAD, NIVEL, SLA Y   *
001700      *                         PUNTAJE DE RIESGO DEL CASO).          *
001800      * 05/12/1992 MGZ TKT-0155 SE AGREGA GENERACION DEL NUMERO DE    *
001900      *                         CASO CON SECUENCIA PROPIA DE CORRIDA. *
002000      * 23/03/1994 HDP TKT-0221 CORRECCION: EL CHEQUEO DE MONTO       *
002100      *                         SOSPECHOSO PODIA BAJAR UNA PRIORIDAD  *
002200      *                         CRITICA A HIGH; SE CORRIGE EL ORDEN.  *
002300      * 30/03/1998 HDP TKT-0404 REVISION Y2K: FECHA DE SISTEMA CON    *
002400      *                         VENTANA DE SIGLO (AA<50 => 20, SI NO  *
002500      *                         19) PARA ARMAR EL NUMERO DE CASO.     *
002600      * 14/06/1999 HDP TKT-0428 PRUEBA INTEGRAL POST-Y2K SOBRE CASOS  *
002700      *                         GENERADOS EL 01/01/2000 - SIN AJUSTES.*
002800      * 09/01/2002 LFS TKT-0485 SE AGREGA REPORTE DE TOTALES POR      *
002900      *                         PRIORIDAD AL CIERRE DE LA CORRIDA.    *
003000      * 15/09/2010 LFS TKT-0601 SE ACOTA EL PUNTAJE DE CASO A 1.0000  *
003100      *                         EXPLICITAMENTE TRAS LA SUMA.          *
003110      * 18/08/2016 LFS TKT-0674 SE AMPLIA COUT-CASE-NUMBER DE 12 A 17 *
003120      *                         POSICIONES: LA CLAVE SE TRUNCABA A    *
003130      *                         PPP-AAAAMMDD PERDIENDO EL SEGUNDO     *
003140      *                         GUION Y LA SECUENCIA DE CORRIDA, CON  *
003150      *                         RIESGO DE CASOS DUPLICADOS EN UN      *
003160      *                         MISMO DIA Y TIPO. SE AJUSTA TAMBIEN   *
003170      *                         RPT-NUMERO-CASO EN EL REPORTE.        *
003200      *****************************************************************
003300      *
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM
003800           CLASS NUMERICO-VALIDO IS '0' THRU '9'
003900           UPSI-0 ON STATUS IS WS-SWITCH-PRUEBA.
004000      *
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT CASO-ARCHIVO-ENTRADA ASSIGN TO CASOIN
004400               ORGANIZATION IS LINE SEQUENTIAL
004500               FILE STATUS IS WS-FST-CASOIN.
004600           SELECT CASO-ARCHIVO-SALIDA ASSIGN TO CASOOUT
004700               ORGANIZATION IS LINE SEQUENTIAL
004800               FILE STATUS IS WS-FST-CASOOUT.
004900      *
005000       DATA DIVISION.
005100       FILE SECTION.
005200      *
005300       FD  CASO-ARCHIVO-ENTRADA
005400           LABEL RECORDS ARE STANDARD.
005500           COPY CASREC.
005600      *
005700       FD  CASO-ARCHIVO-SALIDA
005800           LABEL RECORDS ARE STANDARD.
005900           COPY CASOUT.
006000      *
006100       WORKING-STORAGE SECTION.
006200      *
006300       01  WS-SWITCHES.
006400           05  WS-EOF-CASO                PIC X(01) VALUE 'N'.
006500               88  WS-FIN-CASO                VALUE 'Y'.
006600           05  WS-SWITCH-PRUEBA           PIC X(01) VALUE 'N'.
006700               88  WS-MODO-PRUEBA             VALUE 'Y'.
006800           05  FILLER                     PIC X(08).
006900      *
007000       01  WS-STATUS-ARCHIVOS.
007100           05  WS-FST-CASOIN              PIC X(02) VALUE '00'.
007200           05  WS-FST-CASOOUT             PIC X(02) VALUE '00'.
007300           05  FILLER                     PIC X(06).
007400      *
007500       01  WS-FECHA-SISTEMA.
007600           05  WS-FS-AA                   PIC 9(02).
007700           05  WS-FS-MM                   PIC 9(02).
007800           05  WS-FS-DD                   PIC 9(02).
007900      *
008000       01  WS-FECHA-INTAKE.
008100           05  WS-FI-SIGLO                PIC 9(02) VALUE ZERO.
008200           05  WS-FI-AA                   PIC 9(02) VALUE ZERO.
008300           05  WS-FI-MM                   PIC 9(02) VALUE ZERO.
008400           05  WS-FI-DD                   PIC 9(02) VALUE ZERO.
008500       01  WS-FECHA-INTAKE-R REDEFINES WS-FECHA-INTAKE.
008600           05  WS-FI-YYYYMMDD             PIC 9(08).
008700      *
008800       01  WS-SEQ-NUMERO                  PIC S9(4) COMP VALUE ZERO.
008900      *
009000       01  WS-NUMERO-CASO-ARMADO.
009100           05  WS-NUM-PREFIJO             PIC X(03).
009200           05  WS-NUM-GUION-1             PIC X(01) VALUE '-'.
009300           05  WS-NUM-FECHA               PIC 9(08).
009400           05  WS-NUM-GUION-2             PIC X(01) VALUE '-'.
009500           05  WS-NUM-SEQ-EDITADO         PIC 9(04).
009600       01  WS-NUMERO-CASO-R REDEFINES WS-NUMERO-CASO-ARMADO.
009700           05  WS-NUM-COMPLETO            PIC X(17).
009800      *
009900       01  WS-COMPONENTES-PUNTAJE.
010000           05  WS-COMP-PRIORIDAD          PIC S9(1)V9(4) COMP-3
010100                                          VALUE ZERO.
010200           05  WS-COMP-MONTO              PIC S9(1)V9(4) COMP-3
010300                                          VALUE ZERO.
010400           05  WS-COMP-TIPO               PIC S9(1)V9(4) COMP-3
010500                                          VALUE ZERO.
010600           05  WS-COCIENTE-MONTO          PIC S9(4)V9(4) COMP-3
010700                                          VALUE ZERO.
010800           05  FILLER                     PIC X(04).
010900      *
011000       01  WS-CONT-PRIORIDAD-INIC VALUE ZEROS.
011100           05  WS-CONT-PRIOR-TABLA OCCURS 5 TIMES
011200                                          PIC S9(7) COMP.
011300       01  WS-CONT-PRIORIDAD REDEFINES WS-CONT-PRIORIDAD-INIC.
011400           05  WS-CONT-CRITICAL           PIC S9(7) COMP.
011500           05  WS-CONT-HIGH               PIC S9(7) COMP.
011600           05  WS-CONT-MEDIUM             PIC S9(7) COMP.
011700           05  WS-CONT-LOW                PIC S9(7) COMP.
011800           05  WS-CONT-ROUTINE            PIC S9(7) COMP.
011900      *
012000       77  WS-CONT-CASOS-PROCES           PIC S9(7) COMP VALUE ZERO.
012100      *
012200       01  CAS-LINEA-DETALLE.
012300           05  FILLER                     PIC X(01) VALUE SPACE.
012400           05  RPT-NUMERO-CASO            PIC X(17).
012450           05  FILLER                     PIC X(02) VALUE SPACES.
012600           05  RPT-PRIORIDAD              PIC X(08).
012700           05  FILLER                     PIC X(02) VALUE SPACES.
012800           05  RPT-NIVEL-RIESGO           PIC X(09).
012900           05  FILLER                     PIC X(02) VALUE SPACES.
013000           05  RPT-PUNTAJE-CASO           PIC 9.9999.
013100           05  FILLER                     PIC X(12) VALUE SPACES.
013200      *
013300       01  CAS-LINEA-TOTAL.
013400           05  FILLER                     PIC X(02) VALUE SPACES.
013500           05  RPT-ETIQUETA               PIC X(30).
013600           05  RPT-VALOR                  PIC Z,ZZZ,ZZZ,ZZ9.
013700           05  FILLER                     PIC X(10) VALUE SPACES.
013800      *
013900       PROCEDURE DIVISION.
014000      *
014100      *----------------------------------------------------------------
014200      * PARRAFO PRINCIPAL - CALIFICACION DE CASOS DE CUMPLIMIENTO
014300      * (PRIORIDAD, NIVEL DE RIESGO, SLA Y PUNTAJE DE CASO).
014400      *----------------------------------------------------------------
014500       0100-INICIO.
014600           OPEN INPUT CASO-ARCHIVO-ENTRADA.
014700           IF WS-FST-CASOIN NOT = '00'
014800               DISPLAY 'CASINTK - ERROR APERTURA CASOIN ' WS-FST-CASOIN
014900               GO TO 0950-ERROR-FATAL
015000           END-IF.
015100           OPEN OUTPUT CASO-ARCHIVO-SALIDA.
015200           IF WS-FST-CASOOUT NOT = '00'
015300               DISPLAY 'CASINTK - ERROR APERTURA CASOOUT ' WS-FST-CASOOUT
015400               GO TO 0950-ERROR-FATAL
015500           END-IF.
015600           PERFORM 0110-OBTENER-FECHA.
015700           DISPLAY '**** CASINTK - CALIFICACION DE CASOS ****'.
015800           PERFORM 0200-LEER-CASO THRU 0200-EXIT.
015900           PERFORM 0300-PROCESO-CASO THRU 0300-EXIT
016000               UNTIL WS-FIN-CASO.
016100           PERFORM 0900-FIN THRU 0900-EXIT.
016200           STOP RUN.
016300      *
016400       0950-ERROR-FATAL.
016500           CLOSE CASO-ARCHIVO-ENTRADA CASO-ARCHIVO-SALIDA.
016600           STOP RUN.
016700      *
016800      *----------------------------------------------------------------
016900      * FECHA DE INTAKE DE LA CORRIDA - VENTANA DE SIGLO POST-Y2K.
017000      *----------------------------------------------------------------
017100       0110-OBTENER-FECHA.
017200           ACCEPT WS-FECHA-SISTEMA FROM DATE.
017300           IF WS-FS-AA < 50
017400               MOVE 20 TO WS-FI-SIGLO
017500           ELSE
017600               MOVE 19 TO WS-FI-SIGLO
017700           END-IF.
017800           MOVE WS-FS-AA TO WS-FI-AA.
017900           MOVE WS-FS-MM TO WS-FI-MM.
018000           MOVE WS-FS-DD TO WS-FI-DD.
018100      *
018200      *----------------------------------------------------------------
018300      * LECTURA DE CASENTR CON MARCA DE FIN DE ARCHIVO.
018400      *----------------------------------------------------------------
018500       0200-LEER-CASO.
018600           READ CASO-ARCHIVO-ENTRADA
018700               AT END MOVE 'Y' TO WS-EOF-CASO.
018800       0200-EXIT.
018900           EXIT.
019000      *
019100      *----------------------------------------------------------------
019200      * PROCESA UN CASO: NUMERO, PRIORIDAD, NIVEL, SLA Y PUNTAJE.
019300      *----------------------------------------------------------------
019400       0300-PROCESO-CASO.
019500           PERFORM 0310-GENERAR-NUMERO.
019600           PERFORM 0320-CALCULAR-PRIORIDAD.
019700           PERFORM 0330-CALCULAR-NIVEL-RIESGO.
019800           PERFORM 0340-CALCULAR-SLA.
019900           PERFORM 0350-CALCULAR-PUNTAJE THRU 0350-EXIT.
020000           PERFORM 0360-ESCRIBIR-SALIDA.
020100           PERFORM 0370-IMPRIMIR-DETALLE.
020200           PERFORM 0200-LEER-CASO THRU 0200-EXIT.
020300       0300-EXIT.
020400           EXIT.
020500      *
020600      *----------------------------------------------------------------
020700      * GENERACION DEL NUMERO DE CASO: PREFIJO(3) + FECHA + SECUENCIA
020800      * LOCAL DE LA CORRIDA (NO ALEATORIA, PARA REPRODUCIBILIDAD).
020900      *----------------------------------------------------------------
021000       0310-GENERAR-NUMERO.
021100           ADD 1 TO WS-SEQ-NUMERO.
021200           IF WS-SEQ-NUMERO > 9999
021300               MOVE 1 TO WS-SEQ-NUMERO
021400           END-IF.
021500           MOVE CASE-TYPE (1:3) TO WS-NUM-PREFIJO.
021600           MOVE WS-FI-YYYYMMDD TO WS-NUM-FECHA.
021700           MOVE WS-SEQ-NUMERO TO WS-NUM-SEQ-EDITADO.
021800           MOVE WS-NUM-COMPLETO TO COUT-CASE-NUMBER.
021900      *
022000      *----------------------------------------------------------------
022100      * PRIORIDAD: CRITICAL SI CONFIANZA >= 0.90; SI NO HIGH SI
022200      * CONFIANZA >= 0.70 O MONTO SOSPECHOSO >= 100000; SI NO MEDIUM.
022300      * EL CHEQUEO DE MONTO NUNCA BAJA UNA PRIORIDAD YA CRITICA
022400      * (VER TKT-0221).
022500      *----------------------------------------------------------------
022600       0320-CALCULAR-PRIORIDAD.
022700           MOVE 'MEDIUM' TO COUT-PRIORITY.
022800           IF CASE-HAY-CONFIANZA AND CASE-CONFIDENCE-LEVEL >= 0.90
022900               MOVE 'CRITICAL' TO COUT-PRIORITY
023000           ELSE
023100               IF (CASE-HAY-CONFIANZA AND CASE-CONFIDENCE-LEVEL >= 0.70)
023200                  OR CASE-SUSPICIOUS-AMOUNT >= 100000
023300                   MOVE 'HIGH' TO COUT-PRIORITY
023400               END-IF
023500           END-IF.
023600      *
023700      *----------------------------------------------------------------
023800      * NIVEL DE RIESGO INICIAL SEGUN TIPO DE CASO.
023900      *----------------------------------------------------------------
024000       0330-CALCULAR-NIVEL-RIESGO.
024100           EVALUATE TRUE
024200               WHEN CASE-TIPO-SANCTIONS-MATCH OR CASE-TIPO-SAR
024300                   MOVE 'CRITICAL' TO COUT-RISK-LEVEL
024400               WHEN CASE-TIPO-STRUCTURING OR CASE-TIPO-AML-SCREENING
024500                   MOVE 'HIGH' TO COUT-RISK-LEVEL
024600               WHEN OTHER
024700                   MOVE 'MEDIUM' TO COUT-RISK-LEVEL
024800           END-EVALUATE.
024900      *
025000      *----------------------------------------------------------------
025100      * HORAS SLA SEGUN PRIORIDAD (VENCIMIENTO = INTAKE + HORAS SLA;
025200      * EL CALCULO DE FECHA/HORA DE VENCIMIENTO QUEDA A CARGO DEL
025300      * PROCESO QUE CONSUME COUT-DUE-DATE-HOURS).
025400      *----------------------------------------------------------------
025500       0340-CALCULAR-SLA.
025600           EVALUATE TRUE
025700               WHEN COUT-PRIOR-CRITICAL
025800                   MOVE 8 TO COUT-DUE-DATE-HOURS
025900               WHEN COUT-PRIOR-HIGH
026000                   MOVE 6 TO COUT-DUE-DATE-HOURS
026100               WHEN COUT-PRIOR-MEDIUM
026200                   MOVE 4 TO COUT-DUE-DATE-HOURS
026300               WHEN COUT-PRIOR-LOW
026400                   MOVE 2 TO COUT-DUE-DATE-HOURS
026500               WHEN COUT-PRIOR-ROUTINE
026600                   MOVE 1 TO COUT-DUE-DATE-HOURS
026700               WHEN OTHER
026800                   MOVE 4 TO COUT-DUE-DATE-HOURS
026900           END-EVALUATE.
027000      *
027100      *----------------------------------------------------------------
027200      * PUNTAJE DE RIESGO DEL CASO: PRIORIDAD + MONTO + TIPO, TOPE
027300      * FINAL 1.0000 (VER TKT-0601).
027400      *----------------------------------------------------------------
027500       0350-CALCULAR-PUNTAJE.
027600           EVALUATE TRUE
027700               WHEN COUT-PRIOR-CRITICAL
027800                   MOVE 0.40 TO WS-COMP-PRIORIDAD
027900               WHEN COUT-PRIOR-HIGH
028000                   MOVE 0.30 TO WS-COMP-PRIORIDAD
028100               WHEN COUT-PRIOR-MEDIUM
028200                   MOVE 0.20 TO WS-COMP-PRIORIDAD
028300               WHEN COUT-PRIOR-LOW
028400                   MOVE 0.10 TO WS-COMP-PRIORIDAD
028500               WHEN COUT-PRIOR-ROUTINE
028600                   MOVE 0.05 TO WS-COMP-PRIORIDAD
028700               WHEN OTHER
028800                   MOVE 0.20 TO WS-COMP-PRIORIDAD
028900           END-EVALUATE.
029000           MOVE ZERO TO WS-COMP-MONTO.
029100           IF CASE-SUSPICIOUS-AMOUNT > 0
029200               COMPUTE WS-COCIENTE-MONTO ROUNDED =
029300                   CASE-SUSPICIOUS-AMOUNT / 100000
029400               COMPUTE WS-COMP-MONTO ROUNDED =
029500                   WS-COCIENTE-MONTO * 0.3
029600               IF WS-COMP-MONTO > 0.4
029700                   MOVE 0.4 TO WS-COMP-MONTO
029800               END-IF
029900           END-IF.
030000           EVALUATE TRUE
030100               WHEN CASE-TIPO-AML-SCREENING OR CASE-TIPO-SANCTIONS-MATCH
030200                   MOVE 0.20 TO WS-COMP-TIPO
030300               WHEN CASE-TIPO-PEP-SCREENING
030400                   MOVE 0.15 TO WS-COMP-TIPO
030500               WHEN CASE-TIPO-STRUCTURING
030600                   MOVE 0.25 TO WS-COMP-TIPO
030700               WHEN CASE-TIPO-SAR
030800                   MOVE 0.30 TO WS-COMP-TIPO
030900               WHEN OTHER
031000                   MOVE 0.10 TO WS-COMP-TIPO
031100           END-EVALUATE.
031200           COMPUTE COUT-CASE-RISK-SCORE ROUNDED =
031300               WS-COMP-PRIORIDAD + WS-COMP-MONTO + WS-COMP-TIPO.
031400           IF COUT-CASE-RISK-SCORE > 1.0
031500               MOVE 1.0 TO COUT-CASE-RISK-SCORE
031600           END-IF.
031700       0350-EXIT.
031800           EXIT.
031900      *
032000      *----------------------------------------------------------------
032100      * ESCRITURA DE CASSALI Y ACTUALIZACION DE TOTALES POR PRIORIDAD.
032200      *----------------------------------------------------------------
032300       0360-ESCRIBIR-SALIDA.
032400           MOVE CASE-CUSTOMER-ID TO COUT-CUSTOMER-ID.
032500           MOVE SPACES TO COUT-ENTIDAD-UMO COUT-CENTRO-UMO
032600                          COUT-USERID-UMO COUT-NETNAME-UMO
032700                          COUT-TIMEST-UMO.
032800           WRITE CAS-CASO-SALIDA.
032900           IF WS-FST-CASOOUT NOT = '00'
033000               DISPLAY 'CASINTK - ERROR ESCRITURA CASOOUT '
033100                       WS-FST-CASOOUT
033200               GO TO 0950-ERROR-FATAL
033300           END-IF.
033400           ADD 1 TO WS-CONT-CASOS-PROCES.
033500           EVALUATE TRUE
033600               WHEN COUT-PRIOR-CRITICAL ADD 1 TO WS-CONT-CRITICAL
033700               WHEN COUT-PRIOR-HIGH     ADD 1 TO WS-CONT-HIGH
033800               WHEN COUT-PRIOR-MEDIUM   ADD 1 TO WS-CONT-MEDIUM
033900               WHEN COUT-PRIOR-LOW      ADD 1 TO WS-CONT-LOW
034000               WHEN COUT-PRIOR-ROUTINE  ADD 1 TO WS-CONT-ROUTINE
034100           END-EVALUATE.
034200      *
034300      *----------------------------------------------------------------
034400      * LINEA DE DETALLE DEL COMPLIANCE-CASE-SUMMARY-REPORT.
034500      *----------------------------------------------------------------
034600       0370-IMPRIMIR-DETALLE.
034700           MOVE COUT-CASE-NUMBER TO RPT-NUMERO-CASO.
034800           MOVE COUT-PRIORITY TO RPT-PRIORIDAD.
034900           MOVE COUT-RISK-LEVEL TO RPT-NIVEL-RIESGO.
035000           MOVE COUT-CASE-RISK-SCORE TO RPT-PUNTAJE-CASO.
035100           DISPLAY CAS-LINEA-DETALLE.
035200      *
035300      *----------------------------------------------------------------
035400      * FIN DE CORRIDA - TOTALES POR PRIORIDAD Y CIERRE DE ARCHIVOS.
035500      *----------------------------------------------------------------
035600       0900-FIN.
035700           PERFORM 0910-IMPRIMIR-TOTALES THRU 0910-EXIT.
035800           CLOSE CASO-ARCHIVO-ENTRADA CASO-ARCHIVO-SALIDA.
035900       0900-EXIT.
036000           EXIT.
036100      *
036200       0910-IMPRIMIR-TOTALES.
036300           DISPLAY ' '.
036400           DISPLAY '**** CASINTK - TOTALES DE CORRIDA ****'.
036500           MOVE 'CASOS PROCESADOS' TO RPT-ETIQUETA.
036600           MOVE WS-CONT-CASOS-PROCES TO RPT-VALOR.
036700           DISPLAY CAS-LINEA-TOTAL.
036800           MOVE 'CASOS PRIORIDAD CRITICAL' TO RPT-ETIQUETA.
036900           MOVE WS-CONT-CRITICAL TO RPT-VALOR.
037000           DISPLAY CAS-LINEA-TOTAL.
037100           MOVE 'CASOS PRIORIDAD HIGH' TO RPT-ETIQUETA.
037200           MOVE WS-CONT-HIGH TO RPT-VALOR.
037300           DISPLAY CAS-LINEA-TOTAL.
037400           MOVE 'CASOS PRIORIDAD MEDIUM' TO RPT-ETIQUETA.
037500           MOVE WS-CONT-MEDIUM TO RPT-VALOR.
037600           DISPLAY CAS-LINEA-TOTAL.
037700           MOVE 'CASOS PRIORIDAD LOW' TO RPT-ETIQUETA.
037800           MOVE WS-CONT-LOW TO RPT-VALOR.
037900           DISPLAY CAS-LINEA-TOTAL.
038000           MOVE 'CASOS PRIORIDAD ROUTINE' TO RPT-ETIQUETA.
038100           MOVE WS-CONT-ROUTINE TO RPT-VALOR.
038200           DISPLAY CAS-LINEA-TOTAL.
038300       0910-EXIT.
038400           EXIT.

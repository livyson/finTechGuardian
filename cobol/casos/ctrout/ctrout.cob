000100      *****************************************************************
000200      * NOMBRE ARCHIVO.......: CTRSALI                                *
000300      * DESCRIPCION..........: RELEVANCIA TOTAL PONDERADA DE LA       *
000400      *                        TRANSACCION RESPECTO DEL CASO -        *
000500      *                        SALIDA DEL PROCESO DE PONDERACION.     *
000600      * ORGANIZACION.........: LINE SEQUENTIAL                        *
000700      *                                                                *
000800      * CLAVES                                                        *
000900      * ------> PRINCIPAL....: NO APLICA (SALIDA SECUENCIAL)          *
001000      *****************************************************************
001100      *
001200       01  CTR-RELEV-SALIDA.
001300           05  CTOUT-DATOS.
001400               10  CTOUT-TOTAL-RELEVANCE          PIC S9(1)V9(6) COMP-3.
001500           05  CTOUT-STAMP.
001600               10  CTOUT-ENTIDAD-UMO              PIC X(04).
001700               10  CTOUT-CENTRO-UMO               PIC X(04).
001800               10  CTOUT-USERID-UMO               PIC X(08).
001900               10  CTOUT-NETNAME-UMO              PIC X(08).
002000               10  CTOUT-TIMEST-UMO               PIC X(26).
002100           05  FILLER                             PIC X(10).

000100      *****************************************************************
000200      * NOMBRE ARCHIVO.......: CASENTR                                *
000300      * DESCRIPCION..........: SOLICITUD DE APERTURA DE CASO DE       *
000400      *                        CUMPLIMIENTO (COMPLIANCE) - ENTRADA AL *
000500      *                        PROCESO DE CALIFICACION DE CASOS.      *
000600      * ORGANIZACION.........: LINE SEQUENTIAL                        *
000700      *                                                                *
000800      * CLAVES                                                        *
000900      * ------> PRINCIPAL....: NO APLICA (UN CASO POR REGISTRO)       *
001000      *****************************************************************
001100      *
001200       01  CAS-CASO-ENTRADA.
001300           05  CASE-CLAVE.
001400               10  CASE-CUSTOMER-ID              PIC X(12).
001500           05  CASE-DATOS.
001600               10  CASE-TYPE                     PIC X(24).
001700                   88  CASE-TIPO-AML-SCREENING     VALUE 'AML_SCREENING'.
001800                   88  CASE-TIPO-PEP-SCREENING     VALUE 'PEP_SCREENING'.
001900                   88  CASE-TIPO-SANCTIONS-MATCH   VALUE
002000                       'SANCTIONS_MATCH'.
002100                   88  CASE-TIPO-STRUCTURING       VALUE
002200                       'STRUCTURING_PATTERN'.
002300                   88  CASE-TIPO-SAR               VALUE 'SAR'.
002400                   88  CASE-TIPO-KYC-EXCEPTION     VALUE 'KYC_EXCEPTION'.
002500                   88  CASE-TIPO-OTHER               VALUE 'OTHER'.
002600               10  CASE-CONFIDENCE-LEVEL         PIC S9(1)V99 COMP-3.
002700               10  CASE-CONFIDENCE-PRESENT       PIC X(01).
002800                   88  CASE-HAY-CONFIANZA            VALUE 'Y'.
002900                   88  CASE-SIN-CONFIANZA            VALUE 'N'.
003000               10  CASE-SUSPICIOUS-AMOUNT        PIC S9(13)V99 COMP-3.
003100           05  CASE-STAMP.
003200               10  CASE-ENTIDAD-UMO              PIC X(04).
003300               10  CASE-CENTRO-UMO               PIC X(04).
003400               10  CASE-USERID-UMO               PIC X(08).
003500               10  CASE-NETNAME-UMO              PIC X(08).
003600               10  CASE-TIMEST-UMO               PIC X(26).
003700           05  FILLER                            PIC X(10).

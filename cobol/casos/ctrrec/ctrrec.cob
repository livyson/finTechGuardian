000100      *****************************************************************
000200      * NOMBRE ARCHIVO.......: CTRENTR                                *
000300      * DESCRIPCION..........: TRANSACCION VINCULADA A UN CASO DE     *
000400      *                        CUMPLIMIENTO - ENTRADA AL PROCESO DE   *
000500      *                        PONDERACION DE RELEVANCIA.             *
000600      * ORGANIZACION.........: LINE SEQUENTIAL                        *
000700      *                                                                *
000800      * CLAVES                                                        *
000900      * ------> PRINCIPAL....: NO APLICA (UN VINCULO POR REGISTRO)    *
001000      *****************************************************************
001100      *
001200       01  CTR-RELEV-ENTRADA.
001300           05  CTRAN-DATOS.
001400               10  CTRAN-RELEVANCE-SCORE          PIC S9(1)V9(6) COMP-3.
001500               10  CTRAN-IS-PRIMARY-EVIDENCE      PIC X(01).
001600                   88  CTRAN-ES-EVIDENCIA-PRIMARIA    VALUE 'Y'.
001700                   88  CTRAN-NO-ES-EVIDENCIA-PRIM     VALUE 'N'.
001800               10  CTRAN-ML-ANOMALY-SCORE         PIC S9(1)V9(6) COMP-3.
001900           05  CTRAN-STAMP.
002000               10  CTRAN-ENTIDAD-UMO              PIC X(04).
002100               10  CTRAN-CENTRO-UMO               PIC X(04).
002200               10  CTRAN-USERID-UMO               PIC X(08).
002300               10  CTRAN-NETNAME-UMO              PIC X(08).
002400               10  CTRAN-TIMEST-UMO               PIC X(26).
002500           05  FILLER                             PIC X(10).

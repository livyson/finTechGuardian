000100      *****************************************************************
000200      * IDENTIFICATION DIVISION                                       *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CTRREL.
000600       AUTHOR. M GUTIERREZ ZABALA.
000700       INSTALLATION. GERENCIA DE RIESGO Y CUMPLIMIENTO.
000800       DATE-WRITTEN. 02/09/1992.
000900       DATE-COMPILED.
001000       SECURITY. USO INTERNO - CONFIDENCIAL.
001100      *****************************************************************
001200      * BITACORA DE CAMBIOS                                            *
001300      * ----------------------------------------------------------    *
001400      * 02/09/1992 MGZ TKT-0147 VERSION INICIAL. PONDERA LA RELEVANCIA*
001500      *                         DE CADA TRANSACCION VINCULADA A UN    *
001600      *                         CASO DE CUMPLIMIENTO (CTRENTR).       *
001700      * 30/03/1998 HDP TKT-0405 REVISION Y2K: SIN CAMBIOS DE FORMULA, *
001800      *                         SE REVISA LA BITACORA DE CAMBIOS.     *
001900      * 11/05/2004 LFS TKT-0530 SE ACLARA QUE EL MULTIPLICADOR DE ML  *
002000      *                         SE APLICA DESPUES DEL DE EVIDENCIA    *
002100      *                         PRIMARIA, NO ANTES, POR PEDIDO DE     *
002200      *                         AUDITORIA DE CUMPLIMIENTO.            *
002300      * 19/02/2015 LFS TKT-0655 REVISION NORMATIVA BCRA - SIN CAMBIOS.*
002310      * 12/09/2016 LFS TKT-0677 SE AGREGA ACUMULADOR DE RELEVANCIA     *
002320      *                         TOTAL DE LA CORRIDA A PEDIDO DE        *
002330      *                         CUMPLIMIENTO, PARA CRUZAR CONTRA EL    *
002340      *                         REPORTE DE CASOS.                     *
002400      *****************************************************************
002500      *
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SPECIAL-NAMES.
002900           C01 IS TOP-OF-FORM
003000           CLASS NUMERICO-VALIDO IS '0' THRU '9'
003100           UPSI-0 ON STATUS IS WS-SWITCH-PRUEBA.
003200      *
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500           SELECT CTR-ARCHIVO-ENTRADA ASSIGN TO CTRIN
003600               ORGANIZATION IS LINE SEQUENTIAL
003700               FILE STATUS IS WS-FST-CTRIN.
003800           SELECT CTR-ARCHIVO-SALIDA ASSIGN TO CTROUT
003900               ORGANIZATION IS LINE SEQUENTIAL
004000               FILE STATUS IS WS-FST-CTROUT.
004100      *
004200       DATA DIVISION.
004300       FILE SECTION.
004400      *
004500       FD  CTR-ARCHIVO-ENTRADA
004600           LABEL RECORDS ARE STANDARD.
004700           COPY CTRREC.
004800      *
004900       FD  CTR-ARCHIVO-SALIDA
005000           LABEL RECORDS ARE STANDARD.
005100           COPY CTROUT.
005200      *
005300       WORKING-STORAGE SECTION.
005400      *
005500       01  WS-SWITCHES.
005600           05  WS-EOF-VINCULO             PIC X(01) VALUE 'N'.
005700               88  WS-FIN-VINCULO             VALUE 'Y'.
005800           05  WS-SWITCH-PRUEBA           PIC X(01) VALUE 'N'.
005900               88  WS-MODO-PRUEBA             VALUE 'Y'.
006000           05  FILLER                     PIC X(08).
006100      *
006200       01  WS-STATUS-ARCHIVOS.
006300           05  WS-FST-CTRIN               PIC X(02) VALUE '00'.
006400           05  WS-FST-CTROUT              PIC X(02) VALUE '00'.
006500           05  FILLER                     PIC X(06).
006600      *
006700       01  WS-RELEVANCIA-CALCULO.
006800           05  WS-RELEV-BASE              PIC S9(1)V9(6) COMP-3
006900                                          VALUE ZERO.
007000           05  WS-RELEV-ACUMULADA         PIC S9(3)V9(6) COMP-3
007100                                          VALUE ZERO.
007200           05  FILLER                     PIC X(04).
007300       01  WS-RELEVANCIA-ALTERNATIVA REDEFINES WS-RELEVANCIA-CALCULO.
007400           05  WS-RELEV-BASE-X            PIC X(05).
007500           05  WS-RELEV-ACUMULADA-X       PIC X(07).
007600           05  FILLER                     PIC X(04).
007700      *
007800       01  WS-MULTIPLICADOR-INIC VALUE ZEROS.
007900           05  WS-MULT-TABLA OCCURS 2 TIMES
008000                                          PIC S9(1)V99 COMP-3.
008100       01  WS-MULTIPLICADOR REDEFINES WS-MULTIPLICADOR-INIC.
008200           05  WS-MULT-EVIDENCIA          PIC S9(1)V99 COMP-3.
008300           05  WS-MULT-ANOMALIA           PIC S9(1)V99 COMP-3.
008400      *
008500       01  WS-CONT-VINCULOS-INIC VALUE ZEROS.
008600           05  WS-CONT-VINC-TABLA OCCURS 3 TIMES
008700                                          PIC S9(7) COMP.
008800       01  WS-CONT-VINCULOS REDEFINES WS-CONT-VINCULOS-INIC.
008900           05  WS-CONT-PROCESADOS         PIC S9(7) COMP.
009000           05  WS-CONT-EVIDENCIA-PRIM     PIC S9(7) COMP.
009100           05  WS-CONT-TOPEADOS           PIC S9(7) COMP.
009150      *
009160       77  WS-SUMA-RELEVANCIA-TOTAL       PIC S9(5)V9(6) COMP-3
009170                                          VALUE ZERO.
009200      *
009300       PROCEDURE DIVISION.
009400      *
009500      *----------------------------------------------------------------
009600      * PARRAFO PRINCIPAL - PONDERACION DE RELEVANCIA DE LA
009700      * TRANSACCION RESPECTO DEL CASO DE CUMPLIMIENTO AL QUE ESTA
009800      * VINCULADA.
009900      *----------------------------------------------------------------
010000       0100-INICIO.
010100           OPEN INPUT CTR-ARCHIVO-ENTRADA.
010200           IF WS-FST-CTRIN NOT = '00'
010300               DISPLAY 'CTRREL - ERROR APERTURA CTRIN ' WS-FST-CTRIN
010400               GO TO 0950-ERROR-FATAL
010500           END-IF.
010600           OPEN OUTPUT CTR-ARCHIVO-SALIDA.
010700           IF WS-FST-CTROUT NOT = '00'
010800               DISPLAY 'CTRREL - ERROR APERTURA CTROUT ' WS-FST-CTROUT
010900               GO TO 0950-ERROR-FATAL
011000           END-IF.
011100           DISPLAY '**** CTRREL - PONDERACION DE RELEVANCIA ****'.
011200           PERFORM 0200-LEER-REGISTRO THRU 0200-EXIT.
011300           PERFORM 0300-CALCULAR-RELEVANCIA THRU 0300-EXIT
011400               UNTIL WS-FIN-VINCULO.
011500           PERFORM 0900-FIN THRU 0900-EXIT.
011600           STOP RUN.
011700      *
011800       0950-ERROR-FATAL.
011900           CLOSE CTR-ARCHIVO-ENTRADA CTR-ARCHIVO-SALIDA.
012000           STOP RUN.
012100      *
012200      *----------------------------------------------------------------
012300      * LECTURA DE CTRENTR CON MARCA DE FIN DE ARCHIVO.
012400      *----------------------------------------------------------------
012500       0200-LEER-REGISTRO.
012600           READ CTR-ARCHIVO-ENTRADA
012700               AT END MOVE 'Y' TO WS-EOF-VINCULO.
012800       0200-EXIT.
012900           EXIT.
013000      *
013100      *----------------------------------------------------------------
013200      * RELEVANCIA TOTAL: PARTE DE LA BASE (0 SI AUSENTE), MULTIPLICA
013300      * POR 1.5 SI ES EVIDENCIA PRIMARIA, LUEGO POR 1.2 SI EL PUNTAJE
013400      * ML DE ANOMALIA ES MAYOR A 0.8 (EN ESE ORDEN, VER TKT-0530),
013500      * TOPE FINAL 1.000000.
013600      *----------------------------------------------------------------
013700       0300-CALCULAR-RELEVANCIA.
013800           MOVE CTRAN-RELEVANCE-SCORE TO WS-RELEV-BASE.
013900           MOVE WS-RELEV-BASE TO WS-RELEV-ACUMULADA.
014000           MOVE 1.0 TO WS-MULT-EVIDENCIA.
014100           MOVE 1.0 TO WS-MULT-ANOMALIA.
014200           IF CTRAN-ES-EVIDENCIA-PRIMARIA
014300               MOVE 1.5 TO WS-MULT-EVIDENCIA
014400           END-IF.
014500           IF CTRAN-ML-ANOMALY-SCORE > 0.8
014600               MOVE 1.2 TO WS-MULT-ANOMALIA
014700           END-IF.
014800           COMPUTE WS-RELEV-ACUMULADA ROUNDED =
014900               WS-RELEV-BASE * WS-MULT-EVIDENCIA * WS-MULT-ANOMALIA.
015000           IF WS-RELEV-ACUMULADA > 1.000000
015100               MOVE 1.000000 TO WS-RELEV-ACUMULADA
015200           END-IF.
015300           MOVE WS-RELEV-ACUMULADA TO CTOUT-TOTAL-RELEVANCE.
015400           PERFORM 0400-ESCRIBIR-SALIDA.
015500           ADD 1 TO WS-CONT-PROCESADOS.
015550           ADD WS-RELEV-ACUMULADA TO WS-SUMA-RELEVANCIA-TOTAL.
015600           IF CTRAN-ES-EVIDENCIA-PRIMARIA
015700               ADD 1 TO WS-CONT-EVIDENCIA-PRIM
015800           END-IF.
015900           IF WS-RELEV-ACUMULADA = 1.000000
016000               ADD 1 TO WS-CONT-TOPEADOS
016100           END-IF.
016200           PERFORM 0200-LEER-REGISTRO THRU 0200-EXIT.
016300       0300-EXIT.
016400           EXIT.
016500      *
016600      *----------------------------------------------------------------
016700      * ESCRITURA DE CTRSALI.
016800      *----------------------------------------------------------------
016900       0400-ESCRIBIR-SALIDA.
017000           MOVE SPACES TO CTOUT-ENTIDAD-UMO CTOUT-CENTRO-UMO
017100                          CTOUT-USERID-UMO CTOUT-NETNAME-UMO
017200                          CTOUT-TIMEST-UMO.
017300           WRITE CTR-RELEV-SALIDA.
017400           IF WS-FST-CTROUT NOT = '00'
017500               DISPLAY 'CTRREL - ERROR ESCRITURA CTROUT ' WS-FST-CTROUT
017600               GO TO 0950-ERROR-FATAL
017700           END-IF.
017800      *
017900      *----------------------------------------------------------------
018000      * FIN DE CORRIDA - TOTALES Y CIERRE DE ARCHIVOS.
018100      *----------------------------------------------------------------
018200       0900-FIN.
018300           DISPLAY ' '.
018400           DISPLAY '**** CTRREL - TOTALES DE CORRIDA ****'.
018500           DISPLAY 'VINCULOS PROCESADOS.......: ' WS-CONT-PROCESADOS.
018600           DISPLAY 'CON EVIDENCIA PRIMARIA.....: ' WS-CONT-EVIDENCIA-PRIM.
018700           DISPLAY 'TOPEADOS EN 1.000000.......: ' WS-CONT-TOPEADOS.
018750           DISPLAY 'SUMA DE RELEVANCIA TOTAL...: '
018760               WS-SUMA-RELEVANCIA-TOTAL.
018800           CLOSE CTR-ARCHIVO-ENTRADA CTR-ARCHIVO-SALIDA.
018900       0900-EXIT.
019000           EXIT.
